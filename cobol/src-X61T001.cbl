       CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61T001.
000300 AUTHOR.     CONTI.
000400 INSTALLATION. CED ELABORAZIONE DATI.
000500 DATE-WRITTEN. 14.03.1989.
000600 DATE-COMPILED.
000700 SECURITY.   USO INTERNO - NON DIVULGABILE.
000800*----------------------------------------------------------------
000900* X61T001
001000* **++ TableParser - legge un file di DDL/DML (ORIGFILE o CHGFILE,
001100* a seconda di WS-SIDE-SWITCH) e ne ricava l'elenco delle
001200* TABLE-DEFINITION (CREATE TABLE/CREATE MEMORY TABLE) con le
001300* relative COLUMN-DEFINITION, applicando anche le CREATE UNIQUE
001400* INDEX trovate nello stesso file.
001500*----------------------------------------------------------------
001600* REGISTRO DELLE MODIFICHE
001700*----------------------------------------------------------------
001800* 14.03.1989  CONTI     RICH.3301  PRIMA STESURA DEL PROGRAMMA
001900* 22.03.1989  CONTI     RICH.3301  AGGIUNTA GESTIONE CREATE
002000*                                  MEMORY TABLE
002100* 05.04.1989  CONTI     RICH.3312  AGGIUNTA CLASSIFICAZIONE TIPO
002200*                                  COLONNA (COL-TYPE)
002300* 19.06.1990  MORETTI   RICH.3477  AGGIUNTO SUPPORTO VINCOLI
002400*                                  PRIMARY KEY/UNIQUE A LIVELLO
002500*                                  TABELLA
002600* 02.07.1990  MORETTI   RICH.3477  AGGIUNTO RICONOSCIMENTO (E
002700*                                  SCARTO) DEI VINCOLI FOREIGN KEY
002800* 11.02.1992  FERRARI   RICH.3890  CORRETTA ESTRAZIONE NOME
002900*                                  TABELLA QUALIFICATO PUBLIC.
003000* 23.09.1994  FERRARI   RICH.4105  AGGIUNTA CREATE UNIQUE INDEX E
003100*                                  MARCATURA COL-IS-UNIQUE DI
003200*                                  CONSEGUENZA
003300* 30.01.1996  RUSSO     RICH.4290  REVISIONATO MESSAGGIO DI
003400*                                  AVANZAMENTO A FINE LETTURA FILE
003500* 18.11.1998  BIANCHI   RICH.4702  VERIFICA CAMPI DATA PER ANNO
003600*                                  2000 - NESSUN IMPATTO, IL
003700*                                  PROGRAMMA NON TRATTA DATE
003800* 09.03.1999  BIANCHI   RICH.4702  CHIUSURA VERIFICA ANNO 2000 -
003900*                                  NESSUNA MODIFICA NECESSARIA
004000* 14.05.2003  RUSSO     RICH.5188  INNALZATO LIMITE COLONNE PER
004100*                                  TABELLA A 20 (ERA 16)
004200* 27.08.2009  GALLI     RICH.5940  INNALZATO LIMITE TABELLE PER
004300*                                  LATO A 50 (ERA 30)
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ORIGFILE            ASSIGN TO ORIGFILE
005600                                 ORGANIZATION IS LINE SEQUENTIAL
005700                                 FILE STATUS IS WS-ORIGFILE-STATUS.
005800     SELECT CHGFILE             ASSIGN TO CHGFILE
005900                                 ORGANIZATION IS LINE SEQUENTIAL
006000                                 FILE STATUS IS WS-CHGFILE-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  ORIGFILE.
006600 01  ORIGFILE-REC.
006700     03 ORIGFILE-TEXT           PIC X(240).
006800     03 FILLER                  PIC X(01).
006900*
007000 FD  CHGFILE.
007100 01  CHGFILE-REC.
007200     03 CHGFILE-TEXT            PIC X(240).
007300     03 FILLER                  PIC X(01).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 01 WK-LITERALS.
007800   03 WK-PGM-NAME               PIC X(08) VALUE 'X61T001'.
007900   03 WK-YES                    PIC X(01) VALUE 'Y'.
008000   03 WK-NO                     PIC X(01) VALUE 'N'.
008100   03 FILLER                    PIC X(04).
008200*
008300 01 WS-FILE-STATUSES.
008400   03 WS-ORIGFILE-STATUS        PIC X(02).
008500     88 ORIGFILE-OK                        VALUE '00'.
008600     88 ORIGFILE-EOF                       VALUE '10'.
008700   03 WS-CHGFILE-STATUS         PIC X(02).
008800     88 CHGFILE-OK                         VALUE '00'.
008900     88 CHGFILE-EOF                        VALUE '10'.
009000   03 FILLER                    PIC X(04).
009100*
009200* area di lavoro sulla riga corrente del lato in elaborazione
009300 01 WS-CURRENT-LINE-AREA.
009400   03 WS-CURRENT-LINE           PIC X(240) VALUE SPACE.
009500   03 FILLER REDEFINES WS-CURRENT-LINE.
009600     05 WS-LINE-FIRST-WORD        PIC X(06).
009700     05 FILLER                    PIC X(234).
009800   03 WS-SIDE-EOF-SW            PIC X(01) VALUE 'N'.
009900     88 SIDE-AT-EOF                        VALUE 'Y'.
010000   03 FILLER                    PIC X(03).
010100*
010200 01 WS-RAW-TABLE-NAME-AREA.
010300   03 WS-RAW-TABLE-NAME         PIC X(30) VALUE SPACE.
010400   03 FILLER REDEFINES WS-RAW-TABLE-NAME.
010500     05 WS-RAW-TABLE-PUBLIC-PFX   PIC X(07).
010600     05 WS-RAW-TABLE-NAME-TAIL    PIC X(23).
010700   03 FILLER                    PIC X(04).
010800*
010900 01 WS-TABLE-COUNT-TEXT-AREA.
011000   03 WS-TABLE-COUNT-DISP       PIC 9(03) VALUE ZERO.
011100   03 WS-TABLE-COUNT-TEXT REDEFINES WS-TABLE-COUNT-DISP
011200                                 PIC X(03).
011300   03 FILLER                    PIC X(04).
011400*
011500 01 WS-TOKENS-AREA.
011600   03 WS-TOK-1                  PIC X(30) VALUE SPACE.
011700   03 WS-TOK-2                  PIC X(30) VALUE SPACE.
011800   03 WS-TOK-3                  PIC X(30) VALUE SPACE.
011900   03 WS-TOK-4                  PIC X(30) VALUE SPACE.
012000   03 WS-TOK-5                  PIC X(30) VALUE SPACE.
012100   03 WS-TOK-6                  PIC X(30) VALUE SPACE.
012200   03 FILLER                    PIC X(04).
012300*
012400 01 WS-DEF-TRIMMED-AREA.
012500   03 WS-DEF-TRIMMED            PIC X(100) VALUE SPACE.
012600   03 FILLER                    PIC X(02).
012700*
012800 01 WS-PARSE-IDX-AREA.
012900   03 WS-PAREN-DEPTH            PIC 9(03) COMP VALUE ZERO.
013000   03 WS-SCAN-IDX                PIC 9(03) COMP VALUE ZERO.
013100   03 WS-SEG-START               PIC 9(03) COMP VALUE ZERO.
013200   03 WS-SEG-LEN                 PIC 9(03) COMP VALUE ZERO.
013300   03 WS-OPEN-POS                PIC 9(03) COMP VALUE ZERO.
013400   03 WS-CLOSE-POS               PIC 9(03) COMP VALUE ZERO.
013500   03 WS-FIND-POS                PIC 9(03) COMP VALUE ZERO.
013600   03 WS-DEF-IDX                 PIC 9(03) COMP VALUE ZERO.
013700   03 WS-NAME-IDX                PIC 9(03) COMP VALUE ZERO.
013800   03 WS-COLUMN-DEFS-LEN         PIC 9(03) COMP VALUE ZERO.
013900   03 WS-TALLY                   PIC 9(03) COMP VALUE ZERO.
014000   03 FILLER                     PIC X(04).
014100*
014200 01 WS-SCAN-CHAR                PIC X(01) VALUE SPACE.
014300*
014400 01 WS-COLUMN-DEFS-TEXT-AREA.
014500   03 WS-COLUMN-DEFS-TEXT        PIC X(2000) VALUE SPACE.
014600   03 FILLER                     PIC X(04).
014700*
014800 01 WS-COLUMN-DEFS-LIST.
014900   03 WS-COLUMN-DEFS-TOT          PIC 9(03) COMP VALUE ZERO.
015000   03 WS-COLUMN-DEF-ENTRY OCCURS 20 TIMES
015100                          INDEXED BY WS-CD-IDX.
015200     05 WS-COLUMN-DEF-TEXT          PIC X(100).
015300   03 FILLER                     PIC X(04).
015400*
015500 01 WS-TABLE-LEVEL-CONSTRAINTS.
015600   03 WS-PK-CONSTRAINT-TOT        PIC 9(03) COMP VALUE ZERO.
015700   03 WS-PK-CONSTRAINT-NAME OCCURS 20 TIMES
015800                             INDEXED BY WS-PKC-IDX
015900                                        PIC X(30).
016000   03 WS-UQC-CONSTRAINT-TOT       PIC 9(03) COMP VALUE ZERO.
016100   03 WS-UQC-CONSTRAINT-NAME OCCURS 20 TIMES
016200                             INDEXED BY WS-UQC-IDX
016300                                        PIC X(30).
016400   03 FILLER                     PIC X(04).
016500*
016600 01 WS-UNIQUE-INDEX-AREA.
016700   03 WS-UIDX-TOT                 PIC 9(03) COMP VALUE ZERO.
016800   03 WS-UIDX-ENTRY OCCURS 0 TO 100 TIMES
016900                    DEPENDING ON WS-UIDX-TOT
017000                    INDEXED BY WS-UIDX-I.
017100     05 WS-UIDX-TABLE                PIC X(30).
017200     05 WS-UIDX-COLUMN               PIC X(30).
017300   03 FILLER                     PIC X(04).
017400*
017500 01 WS-COUNTERS.
017600   03 WS-TABLES-READ-CTR          PIC 9(03) COMP VALUE ZERO.
017700   03 FILLER                     PIC X(04).
017800*
017900 LINKAGE SECTION.
018000 01 WS-SIDE-SWITCH               PIC X(01).
018100   88 SIDE-IS-ORIGINAL                    VALUE 'O'.
018200   88 SIDE-IS-CHANGED                     VALUE 'C'.
018300*
018400 COPY X61WTBD.
018500*
018600 COPY X61WMR.
018700*
018800 PROCEDURE DIVISION USING WS-SIDE-SWITCH
018900                          TBL-DEFINITIONS
019000                          MR.
019100*
019200 BEGIN.
019300     MOVE ZERO                         TO MR-RESULT.
019400     MOVE ZERO                         TO TBL-DEF-TOT.
019500     MOVE ZERO                         TO WS-UIDX-TOT.
019600     MOVE ZERO                         TO WS-TABLES-READ-CTR.
019700
019800     PERFORM OPEN-SIDE-FILE.
019900     PERFORM READ-NEXT-LINE.
020000
020100     PERFORM PROCESS-ONE-LINE THRU PROCESS-ONE-LINE-EXIT
020200        UNTIL SIDE-AT-EOF.
020300
020400     PERFORM MARK-UNIQUE-INDEX-COLUMNS.
020500     PERFORM CLOSE-SIDE-FILE.
020600     PERFORM SHOW-READ-PROGRESS.
020700
020800     GOBACK.
020900
021000*
021100 OPEN-SIDE-FILE.
021200     MOVE 'N'                          TO WS-SIDE-EOF-SW.
021300     IF SIDE-IS-ORIGINAL
021400        OPEN INPUT ORIGFILE
021500        IF NOT ORIGFILE-OK
021600           PERFORM RAISE-OPEN-ERROR
021700        END-IF
021800     ELSE
021900        OPEN INPUT CHGFILE
022000        IF NOT CHGFILE-OK
022100           PERFORM RAISE-OPEN-ERROR
022200        END-IF
022300     END-IF.
022400
022500*
022600 READ-NEXT-LINE.
022700     IF SIDE-IS-ORIGINAL
022800        READ ORIGFILE INTO WS-CURRENT-LINE
022900        IF ORIGFILE-EOF
023000           SET SIDE-AT-EOF             TO TRUE
023100        ELSE
023200           IF NOT ORIGFILE-OK
023300              PERFORM RAISE-READ-ERROR
023400           END-IF
023500        END-IF
023600     ELSE
023700        READ CHGFILE INTO WS-CURRENT-LINE
023800        IF CHGFILE-EOF
023900           SET SIDE-AT-EOF             TO TRUE
024000        ELSE
024100           IF NOT CHGFILE-OK
024200              PERFORM RAISE-READ-ERROR
024300           END-IF
024400        END-IF
024500     END-IF.
024600
024700*
024800 CLOSE-SIDE-FILE.
024900     IF SIDE-IS-ORIGINAL
025000        CLOSE ORIGFILE
025100     ELSE
025200        CLOSE CHGFILE
025300     END-IF.
025400
025500*
025600* --- smistamento di ogni riga del file DDL/DML ---
025700 PROCESS-ONE-LINE.
025800     IF WS-LINE-FIRST-WORD NOT = 'CREATE'
025900        GO TO PROCESS-ONE-LINE-EXIT
026000     END-IF.
026100
026200     UNSTRING WS-CURRENT-LINE DELIMITED BY ALL SPACE
026300         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3
026400              WS-TOK-4 WS-TOK-5 WS-TOK-6
026500     END-UNSTRING.
026600
026700     EVALUATE TRUE
026800        WHEN WS-TOK-2 = 'TABLE'
026900           PERFORM PARSE-CREATE-TABLE-LINE
027000        WHEN WS-TOK-2 = 'MEMORY' AND WS-TOK-3 = 'TABLE'
027100           PERFORM PARSE-CREATE-MEMORY-TABLE-LINE
027200        WHEN WS-TOK-2 = 'UNIQUE' AND WS-TOK-3 = 'INDEX'
027300           PERFORM PARSE-UNIQUE-INDEX-LINE
027400        WHEN OTHER
027500           CONTINUE
027600     END-EVALUATE.
027700
027800 PROCESS-ONE-LINE-EXIT. EXIT.
027900     PERFORM READ-NEXT-LINE.
028000
028100*
028200 PARSE-CREATE-TABLE-LINE.
028300     MOVE WS-TOK-3                     TO WS-RAW-TABLE-NAME.
028400     PERFORM START-NEW-TABLE-DEFINITION.
028500
028600*
028700 PARSE-CREATE-MEMORY-TABLE-LINE.
028800     MOVE WS-TOK-4                     TO WS-RAW-TABLE-NAME.
028900     PERFORM START-NEW-TABLE-DEFINITION.
029000
029100*
029200 START-NEW-TABLE-DEFINITION.
029300     IF WS-RAW-TABLE-PUBLIC-PFX = 'PUBLIC.'
029400        MOVE WS-RAW-TABLE-NAME-TAIL     TO WS-RAW-TABLE-NAME
029500     END-IF.
029600
029700     ADD 1                             TO TBL-DEF-TOT.
029800     ADD 1                             TO WS-TABLES-READ-CTR.
029900     MOVE WS-RAW-TABLE-NAME            TO TBL-NAME(TBL-DEF-TOT).
030000     MOVE ZERO                         TO TBL-COLUMN-COUNT
030100                                           (TBL-DEF-TOT).
030200     MOVE ZERO                         TO WS-PK-CONSTRAINT-TOT.
030300     MOVE ZERO                         TO WS-UQC-CONSTRAINT-TOT.
030400
030500     PERFORM FIND-OUTER-PARENS.
030600     PERFORM SPLIT-COLUMN-DEFS.
030700     PERFORM BUILD-TABLE-DEFINITION THRU BUILD-TABLE-DEFINITION-
030800-    EXIT
030900        VARYING WS-DEF-IDX FROM 1 BY 1
031000        UNTIL WS-DEF-IDX > WS-COLUMN-DEFS-TOT.
031100     PERFORM APPLY-TABLE-LEVEL-CONSTRAINTS.
031200
031300*
031400* --- individua le parentesi che racchiudono le colonne ---
031500 FIND-OUTER-PARENS.
031600     MOVE ZERO                         TO WS-TALLY.
031700     INSPECT WS-CURRENT-LINE TALLYING WS-TALLY
031800             FOR CHARACTERS BEFORE INITIAL '('.
031900     COMPUTE WS-OPEN-POS = WS-TALLY + 1.
032000
032100     MOVE ZERO                         TO WS-CLOSE-POS.
032200     PERFORM CHECK-FOR-CLOSE-PAREN
032300        VARYING WS-SCAN-IDX FROM 240 BY -1
032400        UNTIL WS-SCAN-IDX < WS-OPEN-POS
032500        OR WS-CLOSE-POS NOT = ZERO.
032600
032700     COMPUTE WS-COLUMN-DEFS-LEN = WS-CLOSE-POS - WS-OPEN-POS - 1.
032800     MOVE WS-CURRENT-LINE (WS-OPEN-POS + 1 : WS-COLUMN-DEFS-LEN)
032900                                       TO WS-COLUMN-DEFS-TEXT.
033000
033100 CHECK-FOR-CLOSE-PAREN.
033200     IF WS-CURRENT-LINE (WS-SCAN-IDX : 1) = ')'
033300        MOVE WS-SCAN-IDX                TO WS-CLOSE-POS
033400     END-IF.
033500
033600*
033700* --- spezza la lista colonne sulle virgole di primo livello ---
033800 SPLIT-COLUMN-DEFS.
033900     MOVE ZERO                         TO WS-COLUMN-DEFS-TOT.
034000     MOVE ZERO                         TO WS-PAREN-DEPTH.
034100     MOVE 1                            TO WS-SEG-START.
034200
034300     PERFORM SCAN-ONE-DEF-CHAR
034400        VARYING WS-SCAN-IDX FROM 1 BY 1
034500        UNTIL WS-SCAN-IDX > WS-COLUMN-DEFS-LEN.
034600
034700     PERFORM APPEND-FINAL-DEF-SEGMENT.
034800
034900 SCAN-ONE-DEF-CHAR.
035000     MOVE WS-COLUMN-DEFS-TEXT (WS-SCAN-IDX : 1) TO WS-SCAN-CHAR.
035100
035200     EVALUATE WS-SCAN-CHAR
035300        WHEN '('
035400           ADD 1                        TO WS-PAREN-DEPTH
035500        WHEN ')'
035600           SUBTRACT 1                   FROM WS-PAREN-DEPTH
035700        WHEN ','
035800           IF WS-PAREN-DEPTH = ZERO
035900              PERFORM APPEND-DEF-SEGMENT
036000              COMPUTE WS-SEG-START = WS-SCAN-IDX + 1
036100           END-IF
036200        WHEN OTHER
036300           CONTINUE
036400     END-EVALUATE.
036500
036600 APPEND-DEF-SEGMENT.
036700     COMPUTE WS-SEG-LEN = WS-SCAN-IDX - WS-SEG-START.
036800     ADD 1                             TO WS-COLUMN-DEFS-TOT.
036900     MOVE WS-COLUMN-DEFS-TEXT (WS-SEG-START : WS-SEG-LEN)
037000                                TO WS-COLUMN-DEF-TEXT
037100                                   (WS-COLUMN-DEFS-TOT).
037200
037300 APPEND-FINAL-DEF-SEGMENT.
037400     COMPUTE WS-SEG-LEN = WS-COLUMN-DEFS-LEN - WS-SEG-START + 1.
037500     ADD 1                             TO WS-COLUMN-DEFS-TOT.
037600     MOVE WS-COLUMN-DEFS-TEXT (WS-SEG-START : WS-SEG-LEN)
037700                                TO WS-COLUMN-DEF-TEXT
037800                                   (WS-COLUMN-DEFS-TOT).
037900
038000*
038100* --- classifica e registra ogni definizione di colonna/vincolo ---
038200 BUILD-TABLE-DEFINITION.
038300     PERFORM TRIM-DEF-LEADING-SPACES.
038400
038500     UNSTRING WS-DEF-TRIMMED DELIMITED BY SPACE OR '('
038600         INTO WS-TOK-1
038700     END-UNSTRING.
038800
038900     EVALUATE TRUE
039000        WHEN WS-TOK-1 = 'PRIMARY'
039100           PERFORM RECORD-PK-CONSTRAINT-COLS
039200        WHEN WS-TOK-1 = 'UNIQUE'
039300           PERFORM RECORD-UNIQUE-CONSTRAINT-COLS
039400        WHEN WS-TOK-1 = 'FOREIGN'
039500* vincolo FOREIGN KEY riconosciuto ma fuori scopo - ignorato
039600           CONTINUE
039700        WHEN OTHER
039800           PERFORM BUILD-COLUMN-FROM-DEF
039900     END-EVALUATE.
040000
040100 BUILD-TABLE-DEFINITION-EXIT. EXIT.
040200
040300*
040400 TRIM-DEF-LEADING-SPACES.
040500     MOVE ZERO                         TO WS-TALLY.
040600     INSPECT WS-COLUMN-DEF-TEXT (WS-DEF-IDX) TALLYING WS-TALLY
040700             FOR LEADING SPACE.
040800     COMPUTE WS-FIND-POS = WS-TALLY + 1.
040900     MOVE WS-COLUMN-DEF-TEXT (WS-DEF-IDX) (WS-FIND-POS : )
041000                                       TO WS-DEF-TRIMMED.
041100
041200*
041300 BUILD-COLUMN-FROM-DEF.
041400     ADD 1                TO TBL-COLUMN-COUNT (TBL-DEF-TOT).
041500     MOVE TBL-COLUMN-COUNT (TBL-DEF-TOT)        TO WS-NAME-IDX.
041600
041700     MOVE WS-TOK-1        TO COL-NAME (TBL-DEF-TOT, WS-NAME-IDX).
041800     MOVE SPACE           TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX).
041900
042000     PERFORM CLASSIFY-COLUMN-TYPE.
042100
042200     MOVE WK-NO           TO COL-IS-PK
042300                              (TBL-DEF-TOT, WS-NAME-IDX).
042400     MOVE ZERO            TO WS-TALLY.
042500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY
042600             FOR ALL 'PRIMARY KEY'.
042700     IF WS-TALLY NOT = ZERO
042800        MOVE WK-YES        TO COL-IS-PK
042900                               (TBL-DEF-TOT, WS-NAME-IDX)
043000     END-IF.
043100
043200     MOVE WK-NO           TO COL-IS-UNIQUE
043300                              (TBL-DEF-TOT, WS-NAME-IDX).
043400     MOVE ZERO            TO WS-TALLY.
043500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY
043600             FOR ALL 'UNIQUE'.
043700     IF WS-TALLY NOT = ZERO
043800        MOVE WK-YES        TO COL-IS-UNIQUE
043900                               (TBL-DEF-TOT, WS-NAME-IDX)
044000     END-IF.
044100
044200     MOVE WK-YES          TO COL-IS-NULLABLE
044300                              (TBL-DEF-TOT, WS-NAME-IDX).
044400     MOVE ZERO            TO WS-TALLY.
044500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY
044600             FOR ALL 'NOT NULL'.
044700     IF WS-TALLY NOT = ZERO
044800        MOVE WK-NO         TO COL-IS-NULLABLE
044900                               (TBL-DEF-TOT, WS-NAME-IDX)
045000     END-IF.
045100
045200*
045300* --- regole di classificazione tipo colonna, in ordine di
045400* priorita' come da specifica (il primo che trova vince) ---
045500 CLASSIFY-COLUMN-TYPE.
045600     MOVE ZERO            TO WS-TALLY.
045700     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'TINYINT'.
045800     IF WS-TALLY NOT = ZERO
045900        MOVE 'NUMERIC'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
046000        GO TO CLASSIFY-COLUMN-TYPE-EXIT
046100     END-IF.
046200     MOVE ZERO            TO WS-TALLY.
046300     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'SMALLINT'.
046400     IF WS-TALLY NOT = ZERO
046500        MOVE 'NUMERIC'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
046600        GO TO CLASSIFY-COLUMN-TYPE-EXIT
046700     END-IF.
046800     MOVE ZERO            TO WS-TALLY.
046900     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'INTEGER'.
047000     IF WS-TALLY NOT = ZERO
047100        MOVE 'NUMERIC'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
047200        GO TO CLASSIFY-COLUMN-TYPE-EXIT
047300     END-IF.
047400     MOVE ZERO            TO WS-TALLY.
047500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'BIGINT'.
047600     IF WS-TALLY NOT = ZERO
047700        MOVE 'NUMERIC'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
047800        GO TO CLASSIFY-COLUMN-TYPE-EXIT
047900     END-IF.
048000     MOVE ZERO            TO WS-TALLY.
048100     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'NUMERIC'.
048200     IF WS-TALLY NOT = ZERO
048300        MOVE 'DECIMAL'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
048400        GO TO CLASSIFY-COLUMN-TYPE-EXIT
048500     END-IF.
048600     MOVE ZERO            TO WS-TALLY.
048700     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'DECIMAL'.
048800     IF WS-TALLY NOT = ZERO
048900        MOVE 'DECIMAL'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
049000        GO TO CLASSIFY-COLUMN-TYPE-EXIT
049100     END-IF.
049200     MOVE ZERO            TO WS-TALLY.
049300     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'DOUBLE'.
049400     IF WS-TALLY NOT = ZERO
049500        MOVE 'DECIMAL'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
049600        GO TO CLASSIFY-COLUMN-TYPE-EXIT
049700     END-IF.
049800     MOVE ZERO            TO WS-TALLY.
049900     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'BITVARYING'.
050000     IF WS-TALLY NOT = ZERO
050100        MOVE 'BIT'         TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
050200        GO TO CLASSIFY-COLUMN-TYPE-EXIT
050300     END-IF.
050400     MOVE ZERO            TO WS-TALLY.
050500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'BIT'.
050600     IF WS-TALLY NOT = ZERO
050700        MOVE 'BIT'         TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
050800        GO TO CLASSIFY-COLUMN-TYPE-EXIT
050900     END-IF.
051000     MOVE ZERO            TO WS-TALLY.
051100     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'CHAR'.
051200     IF WS-TALLY NOT = ZERO
051300        MOVE 'CHARACTER'   TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
051400        GO TO CLASSIFY-COLUMN-TYPE-EXIT
051500     END-IF.
051600     MOVE ZERO            TO WS-TALLY.
051700     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'VARCHAR'.
051800     IF WS-TALLY NOT = ZERO
051900        MOVE 'CHARACTER'   TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
052000        GO TO CLASSIFY-COLUMN-TYPE-EXIT
052100     END-IF.
052200     MOVE ZERO            TO WS-TALLY.
052300     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'CLOB'.
052400     IF WS-TALLY NOT = ZERO
052500        MOVE 'CHARACTER'   TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
052600        GO TO CLASSIFY-COLUMN-TYPE-EXIT
052700     END-IF.
052800     MOVE ZERO            TO WS-TALLY.
052900     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'BOOLEAN'.
053000     IF WS-TALLY NOT = ZERO
053100        MOVE 'BOOLEAN'     TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
053200        GO TO CLASSIFY-COLUMN-TYPE-EXIT
053300     END-IF.
053400     MOVE ZERO            TO WS-TALLY.
053500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'DATE'.
053600     IF WS-TALLY NOT = ZERO
053700        MOVE 'DATE'        TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
053800        GO TO CLASSIFY-COLUMN-TYPE-EXIT
053900     END-IF.
054000     MOVE ZERO            TO WS-TALLY.
054100     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'TIME'.
054200     IF WS-TALLY NOT = ZERO
054300        MOVE 'DATE'        TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
054400        GO TO CLASSIFY-COLUMN-TYPE-EXIT
054500     END-IF.
054600     MOVE ZERO            TO WS-TALLY.
054700     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'TIMESTAMP'.
054800     IF WS-TALLY NOT = ZERO
054900        MOVE 'DATE'        TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
055000        GO TO CLASSIFY-COLUMN-TYPE-EXIT
055100     END-IF.
055200     MOVE ZERO            TO WS-TALLY.
055300     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'BINARY'.
055400     IF WS-TALLY NOT = ZERO
055500        MOVE 'BINARY'      TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
055600        GO TO CLASSIFY-COLUMN-TYPE-EXIT
055700     END-IF.
055800     MOVE ZERO            TO WS-TALLY.
055900     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'VARBINARY'.
056000     IF WS-TALLY NOT = ZERO
056100        MOVE 'BINARY'      TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
056200        GO TO CLASSIFY-COLUMN-TYPE-EXIT
056300     END-IF.
056400     MOVE ZERO            TO WS-TALLY.
056500     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY FOR ALL 'BLOB'.
056600     IF WS-TALLY NOT = ZERO
056700        MOVE 'BINARY'      TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX)
056800        GO TO CLASSIFY-COLUMN-TYPE-EXIT
056900     END-IF.
057000* nessuna corrispondenza - tipo non classificato
057100     MOVE SPACE            TO COL-TYPE (TBL-DEF-TOT, WS-NAME-IDX).
057200 CLASSIFY-COLUMN-TYPE-EXIT. EXIT.
057300
057400*
057500* --- PRIMARY KEY (<cols>)/UNIQUE (<cols>) a livello tabella ---
057600 RECORD-PK-CONSTRAINT-COLS.
057700     PERFORM FIND-CONSTRAINT-COL-LIST.
057800     PERFORM SPLIT-PK-CONSTRAINT-NAMES THRU SPLIT-PK-CONSTRAINT-
057900-    NAMES-EXIT
058000        VARYING WS-SCAN-IDX FROM 1 BY 1
058100        UNTIL WS-SCAN-IDX > WS-COLUMN-DEFS-LEN.
058200
058300 RECORD-UNIQUE-CONSTRAINT-COLS.
058400     PERFORM FIND-CONSTRAINT-COL-LIST.
058500     PERFORM SPLIT-UQC-CONSTRAINT-NAMES THRU SPLIT-UQC-
058600-    CONSTRAINT-NAMES-EXIT
058700        VARYING WS-SCAN-IDX FROM 1 BY 1
058800        UNTIL WS-SCAN-IDX > WS-COLUMN-DEFS-LEN.
058900
059000*
059100* --- estrae la lista di nomi colonna fra ( e ) del vincolo ---
059200 FIND-CONSTRAINT-COL-LIST.
059300     MOVE ZERO                         TO WS-TALLY.
059400     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY
059500             FOR CHARACTERS BEFORE INITIAL '('.
059600     COMPUTE WS-OPEN-POS = WS-TALLY + 2.
059700
059800     MOVE ZERO                         TO WS-TALLY.
059900     INSPECT WS-DEF-TRIMMED TALLYING WS-TALLY
060000             FOR CHARACTERS BEFORE INITIAL ')'.
060100     COMPUTE WS-COLUMN-DEFS-LEN = WS-TALLY - WS-OPEN-POS + 1.
060200
060300     MOVE WS-DEF-TRIMMED (WS-OPEN-POS : WS-COLUMN-DEFS-LEN)
060400                                       TO WS-COLUMN-DEFS-TEXT.
060500     MOVE 1                            TO WS-SEG-START.
060600
060700 SPLIT-PK-CONSTRAINT-NAMES.
060800     IF WS-COLUMN-DEFS-TEXT (WS-SCAN-IDX : 1) = ','
060900     OR WS-SCAN-IDX = WS-COLUMN-DEFS-LEN
061000        PERFORM APPEND-PK-CONSTRAINT-NAME
061100        COMPUTE WS-SEG-START = WS-SCAN-IDX + 1
061200     END-IF.
061300 SPLIT-PK-CONSTRAINT-NAMES-EXIT. EXIT.
061400
061500 SPLIT-UQC-CONSTRAINT-NAMES.
061600     IF WS-COLUMN-DEFS-TEXT (WS-SCAN-IDX : 1) = ','
061700     OR WS-SCAN-IDX = WS-COLUMN-DEFS-LEN
061800        PERFORM APPEND-UQC-CONSTRAINT-NAME
061900        COMPUTE WS-SEG-START = WS-SCAN-IDX + 1
062000     END-IF.
062100 SPLIT-UQC-CONSTRAINT-NAMES-EXIT. EXIT.
062200
062300 APPEND-PK-CONSTRAINT-NAME.
062400     IF WS-COLUMN-DEFS-TEXT (WS-SCAN-IDX : 1) = ','
062500        COMPUTE WS-SEG-LEN = WS-SCAN-IDX - WS-SEG-START
062600     ELSE
062700        COMPUTE WS-SEG-LEN = WS-SCAN-IDX - WS-SEG-START + 1
062800     END-IF.
062900     ADD 1                             TO WS-PK-CONSTRAINT-TOT.
063000     MOVE WS-COLUMN-DEFS-TEXT (WS-SEG-START : WS-SEG-LEN)
063100                                TO WS-PK-CONSTRAINT-NAME
063200                                   (WS-PK-CONSTRAINT-TOT).
063300
063400 APPEND-UQC-CONSTRAINT-NAME.
063500     IF WS-COLUMN-DEFS-TEXT (WS-SCAN-IDX : 1) = ','
063600        COMPUTE WS-SEG-LEN = WS-SCAN-IDX - WS-SEG-START
063700     ELSE
063800        COMPUTE WS-SEG-LEN = WS-SCAN-IDX - WS-SEG-START + 1
063900     END-IF.
064000     ADD 1                             TO WS-UQC-CONSTRAINT-TOT.
064100     MOVE WS-COLUMN-DEFS-TEXT (WS-SEG-START : WS-SEG-LEN)
064200                                TO WS-UQC-CONSTRAINT-NAME
064300                                   (WS-UQC-CONSTRAINT-TOT).
064400
064500*
064600* --- applica i vincoli di livello tabella alle colonne gia'
064700* classificate (regola 4 della specifica) ---
064800 APPLY-TABLE-LEVEL-CONSTRAINTS.
064900     PERFORM APPLY-ONE-PK-CONSTRAINT
065000        VARYING WS-PKC-IDX FROM 1 BY 1
065100        UNTIL WS-PKC-IDX > WS-PK-CONSTRAINT-TOT.
065200     PERFORM APPLY-ONE-UQC-CONSTRAINT
065300        VARYING WS-UQC-IDX FROM 1 BY 1
065400        UNTIL WS-UQC-IDX > WS-UQC-CONSTRAINT-TOT.
065500     PERFORM PROPAGATE-PK-TO-UNIQUE
065600        VARYING WS-NAME-IDX FROM 1 BY 1
065700        UNTIL WS-NAME-IDX > TBL-COLUMN-COUNT (TBL-DEF-TOT).
065800
065900 APPLY-ONE-PK-CONSTRAINT.
066000     PERFORM FIND-COLUMN-BY-NAME-IN-PK.
066100
066200 FIND-COLUMN-BY-NAME-IN-PK.
066300     PERFORM MARK-PK-IF-NAME-MATCHES
066400        VARYING WS-NAME-IDX FROM 1 BY 1
066500        UNTIL WS-NAME-IDX > TBL-COLUMN-COUNT (TBL-DEF-TOT).
066600
066700 MARK-PK-IF-NAME-MATCHES.
066800     IF COL-NAME (TBL-DEF-TOT, WS-NAME-IDX) =
066900        WS-PK-CONSTRAINT-NAME (WS-PKC-IDX)
067000        MOVE WK-YES    TO COL-IS-PK (TBL-DEF-TOT, WS-NAME-IDX)
067100     END-IF.
067200
067300 APPLY-ONE-UQC-CONSTRAINT.
067400     PERFORM FIND-COLUMN-BY-NAME-IN-UQC.
067500
067600 FIND-COLUMN-BY-NAME-IN-UQC.
067700     PERFORM MARK-UNIQUE-IF-NAME-MATCHES
067800        VARYING WS-NAME-IDX FROM 1 BY 1
067900        UNTIL WS-NAME-IDX > TBL-COLUMN-COUNT (TBL-DEF-TOT).
068000
068100 MARK-UNIQUE-IF-NAME-MATCHES.
068200     IF COL-NAME (TBL-DEF-TOT, WS-NAME-IDX) =
068300        WS-UQC-CONSTRAINT-NAME (WS-UQC-IDX)
068400        MOVE WK-YES TO COL-IS-UNIQUE (TBL-DEF-TOT, WS-NAME-IDX)
068500     END-IF.
068600
068700 PROPAGATE-PK-TO-UNIQUE.
068800     IF COL-PK (TBL-DEF-TOT, WS-NAME-IDX)
068900        MOVE WK-YES TO COL-IS-UNIQUE (TBL-DEF-TOT, WS-NAME-IDX)
069000     END-IF.
069100
069200*
069300* --- CREATE UNIQUE INDEX <idx> ON [PUBLIC.]<table> (<column>) ---
069400 PARSE-UNIQUE-INDEX-LINE.
069500     MOVE WS-TOK-6                     TO WS-RAW-TABLE-NAME.
069600     IF WS-RAW-TABLE-PUBLIC-PFX = 'PUBLIC.'
069700        MOVE WS-RAW-TABLE-NAME-TAIL     TO WS-RAW-TABLE-NAME
069800     END-IF.
069900
070000     MOVE ZERO                         TO WS-TALLY.
070100     INSPECT WS-CURRENT-LINE TALLYING WS-TALLY
070200             FOR CHARACTERS BEFORE INITIAL '('.
070300     COMPUTE WS-OPEN-POS = WS-TALLY + 2.
070400
070500     MOVE ZERO                         TO WS-TALLY.
070600     INSPECT WS-CURRENT-LINE TALLYING WS-TALLY
070700             FOR CHARACTERS BEFORE INITIAL ')'.
070800     COMPUTE WS-SEG-LEN = WS-TALLY - WS-OPEN-POS + 1.
070900
071000     ADD 1                             TO WS-UIDX-TOT.
071100     MOVE WS-RAW-TABLE-NAME     TO WS-UIDX-TABLE (WS-UIDX-TOT).
071200     MOVE WS-CURRENT-LINE (WS-OPEN-POS : WS-SEG-LEN)
071300                                TO WS-UIDX-COLUMN (WS-UIDX-TOT).
071400
071500*
071600* --- regola 6: marca COL-IS-UNIQUE per ogni coppia registrata ---
071700 MARK-UNIQUE-INDEX-COLUMNS.
071800     PERFORM MARK-ONE-UNIQUE-INDEX-PAIR
071900        VARYING WS-UIDX-I FROM 1 BY 1
072000        UNTIL WS-UIDX-I > WS-UIDX-TOT.
072100
072200 MARK-ONE-UNIQUE-INDEX-PAIR.
072300     PERFORM MARK-UNIQUE-IN-ALL-TABLES
072400        VARYING TBL-IDX FROM 1 BY 1
072500        UNTIL TBL-IDX > TBL-DEF-TOT.
072600
072700 MARK-UNIQUE-IN-ALL-TABLES.
072800     IF TBL-NAME (TBL-IDX) = WS-UIDX-TABLE (WS-UIDX-I)
072900        PERFORM MARK-UNIQUE-IN-ONE-TABLE
073000           VARYING COL-IDX FROM 1 BY 1
073100           UNTIL COL-IDX > TBL-COLUMN-COUNT (TBL-IDX)
073200     END-IF.
073300
073400 MARK-UNIQUE-IN-ONE-TABLE.
073500     IF COL-NAME (TBL-IDX, COL-IDX) = WS-UIDX-COLUMN (WS-UIDX-I)
073600        MOVE WK-YES      TO COL-IS-UNIQUE (TBL-IDX, COL-IDX)
073700     END-IF.
073800
073900*
074000 SHOW-READ-PROGRESS.
074100     MOVE WS-TABLES-READ-CTR           TO WS-TABLE-COUNT-DISP.
074200     DISPLAY 'X61T001 - TABELLE LETTE: ' WS-TABLE-COUNT-TEXT.
074300
074400*
074500* --- ERRORI DI I/O ---
074600 RAISE-OPEN-ERROR.
074700     MOVE 50                           TO MR-RESULT.
074800     STRING 'ERRORE APERTURA FILE LATO ' DELIMITED BY SIZE
074900            WS-SIDE-SWITCH              DELIMITED BY SIZE
075000       INTO MR-DESCRIPTION.
075100     GOBACK.
075200
075300 RAISE-READ-ERROR.
075400     MOVE 51                           TO MR-RESULT.
075500     STRING 'ERRORE LETTURA FILE LATO '  DELIMITED BY SIZE
075600            WS-SIDE-SWITCH              DELIMITED BY SIZE
075700       INTO MR-DESCRIPTION.
075800     GOBACK.
