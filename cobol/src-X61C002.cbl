       CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61C002.
000300 AUTHOR.     MORETTI.
000400 INSTALLATION. CED ELABORAZIONE DATI.
000500 DATE-WRITTEN. 03.07.1990.
000600 DATE-COMPILED.
000700 SECURITY.   USO INTERNO - NON DIVULGABILE.
000800*----------------------------------------------------------------
000900* X61C002
001000* **++ BUILD-COMMA-LIST - sotto-programma di appoggio richiamato da
001100* X61C001: accoda alla lista che sta crescendo in LK-LIST-TEXT un
001200* nuovo elemento "col" oppure "col=val" (secondo LK-WITH-VALUE-SW),
001300* separandolo dal precedente con LK-SEPARATOR se la lista non e'
001400* vuota (", " per le liste colonne/SET, " AND " per le clausole
001500* WHERE) e usando LK-EQUALS come segno di uguaglianza ("=" oppure
001600* " = "). Nato come CALL ricorsivo (si veda X60I002 per lo schema
001700* TLV da cui deriva), qui e' ridotto a una singola chiamata non
001800* ricorsiva per ogni elemento da accodare: e' il chiamante che
001900* itera.
002000*----------------------------------------------------------------
002100* REGISTRO DELLE MODIFICHE
002200*----------------------------------------------------------------
002300* 03.07.1990  MORETTI   RICH.3477  PRIMA STESURA DEL PROGRAMMA
002400* 10.07.1990  MORETTI   RICH.3477  AGGIUNTA MODALITA' "COL=VAL"
002500*                                  PER LE LISTE SET/WHERE
002600* 18.07.1990  MORETTI   RICH.3481  PARAMETRIZZATI SEPARATORE E
002700*                                  SEGNO DI UGUAGLIANZA (LK-
002800*                                  SEPARATOR/LK-EQUALS) PER
002900*                                  RIUSARE LA ROUTINE ANCHE PER
003000*                                  LA CLAUSOLA WHERE
003100* 12.02.1992  FERRARI   RICH.3890  CORRETTO CALCOLO DELLA
003200*                                  LUNGHEZZA UTILE DI LK-LIST-TEXT
003300*                                  QUANDO GIA' PIENA
003400* 19.11.1998  BIANCHI   RICH.4702  VERIFICA CAMPI DATA PER ANNO
003500*                                  2000 - NESSUN IMPATTO, IL
003600*                                  PROGRAMMA NON TRATTA DATE
003700* 10.03.1999  BIANCHI   RICH.4702  CHIUSURA VERIFICA ANNO 2000 -
003800*                                  NESSUNA MODIFICA NECESSARIA
003900* 15.05.2003  RUSSO     RICH.5188  INNALZATA LUNGHEZZA MASSIMA DI
004000*                                  LK-LIST-TEXT A 1200 (ERA 800)
004100* 27.08.2009  GALLI     RICH.6044  AGGIUNTA TRACCIA DIAGNOSTICA SU
004200*                                  UPSI-0 PER USO IN COLLAUDO
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005200            OFF STATUS IS WS-TRACE-SW-OFF.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700 01 WK-LITERALS.
005800   03 WK-PGM-NAME               PIC X(08) VALUE 'X61C002'.
005900   03 FILLER                    PIC X(04).
006000*
006100* UPSI-0 ON = accoda a ogni CALL una riga di traccia su SYSOUT
006200* con le lunghezze di lavoro (uso diagnostico in collaudo)
006300 01 WS-USED-LEN-AREA.
006400   03 WS-USED-LEN               PIC 9(04) VALUE ZERO.
006500   03 WS-USED-LEN-X REDEFINES WS-USED-LEN
006600                                 PIC X(04).
006700   03 FILLER                    PIC X(04).
006800*
006900 01 WS-ITEM-LEN-AREA.
007000   03 WS-ITEM-LEN               PIC 9(04) VALUE ZERO.
007100   03 WS-ITEM-LEN-X REDEFINES WS-ITEM-LEN
007200                                 PIC X(04).
007300   03 FILLER                    PIC X(04).
007400*
007500 01 WS-TALLY-AREA.
007600   03 WS-TALLY                  PIC 9(04) COMP VALUE ZERO.
007700   03 FILLER                    PIC X(04).
007800*
007900* progressivo CALL di questa esecuzione (solo per la traccia)
008000 01 WS-CALL-COUNT-AREA.
008100   03 WS-CALL-COUNT-DISP        PIC 9(05) VALUE ZERO.
008200   03 WS-CALL-COUNT-TEXT REDEFINES WS-CALL-COUNT-DISP
008300                                 PIC X(05).
008400   03 FILLER                    PIC X(03).
008500*
008600 LINKAGE SECTION.
008700 01 LK-LIST-TEXT                PIC X(1200).
008800 01 LK-COL-NAME                 PIC X(30).
008900 01 LK-COL-VALUE                PIC X(60).
009000 01 LK-WITH-VALUE-SW            PIC X(01).
009100   88 LK-WITH-VALUE                       VALUE 'Y'.
009200   88 LK-NAME-ONLY                        VALUE 'N'.
009300 01 LK-SEPARATOR                PIC X(05).
009400 01 LK-EQUALS                   PIC X(03).
009500 COPY X61WMR.
009600*
009700 PROCEDURE DIVISION USING LK-LIST-TEXT
009800                          LK-COL-NAME
009900                          LK-COL-VALUE
010000                          LK-WITH-VALUE-SW
010100                          LK-SEPARATOR
010200                          LK-EQUALS
010300                          MR.
010400*
010500 BEGIN.
010600     MOVE ZERO                         TO MR-RESULT.
010700     ADD 1                             TO WS-CALL-COUNT-DISP.
010800     PERFORM FIND-USED-LENGTH.
010900
011000     IF WS-USED-LEN NOT = ZERO
011100        PERFORM APPEND-SEPARATOR
011200     END-IF.
011300
011400     PERFORM APPEND-COLUMN-NAME.
011500
011600     IF LK-WITH-VALUE
011700        PERFORM APPEND-EQUAL-SIGN
011800        PERFORM APPEND-COLUMN-VALUE
011900     END-IF.
012000
012100     IF WS-TRACE-SW-ON
012200        PERFORM SHOW-TRACE-LINE
012300     END-IF.
012400
012500     GOBACK.
012600
012700*
012800* --- traccia diagnostica attivata da UPSI-0 (collaudo) ---
012900 SHOW-TRACE-LINE.
013000     DISPLAY 'X61C002 - CHIAMATA N.' WS-CALL-COUNT-TEXT
013100             ' LUNGH.USATA=' WS-USED-LEN-X
013200             ' LUNGH.ELEMENTO='       WS-ITEM-LEN-X
013300             ' COLONNA='              LK-COL-NAME.
013400
013500*
013600* --- lunghezza del testo gia' presente in LK-LIST-TEXT ---
013700 FIND-USED-LENGTH.
013800     MOVE ZERO                         TO WS-TALLY.
013900     INSPECT LK-LIST-TEXT TALLYING WS-TALLY
014000             FOR TRAILING SPACE.
014100     COMPUTE WS-USED-LEN = 1200 - WS-TALLY.
014200
014300*
014400 APPEND-SEPARATOR.
014500     MOVE ZERO                         TO WS-TALLY.
014600     INSPECT LK-SEPARATOR TALLYING WS-TALLY FOR TRAILING SPACE.
014700     COMPUTE WS-ITEM-LEN = 5 - WS-TALLY.
014800     MOVE LK-SEPARATOR (1 : WS-ITEM-LEN)
014900                 TO LK-LIST-TEXT (WS-USED-LEN + 1 : WS-ITEM-LEN).
015000     ADD WS-ITEM-LEN                   TO WS-USED-LEN.
015100
015200*
015300 APPEND-COLUMN-NAME.
015400     MOVE ZERO                         TO WS-TALLY.
015500     INSPECT LK-COL-NAME TALLYING WS-TALLY FOR TRAILING SPACE.
015600     COMPUTE WS-ITEM-LEN = 30 - WS-TALLY.
015700     MOVE LK-COL-NAME (1 : WS-ITEM-LEN)
015800                 TO LK-LIST-TEXT (WS-USED-LEN + 1 : WS-ITEM-LEN).
015900     ADD WS-ITEM-LEN                   TO WS-USED-LEN.
016000
016100*
016200 APPEND-EQUAL-SIGN.
016300     MOVE ZERO                         TO WS-TALLY.
016400     INSPECT LK-EQUALS TALLYING WS-TALLY FOR TRAILING SPACE.
016500     COMPUTE WS-ITEM-LEN = 3 - WS-TALLY.
016600     MOVE LK-EQUALS (1 : WS-ITEM-LEN)
016700                 TO LK-LIST-TEXT (WS-USED-LEN + 1 : WS-ITEM-LEN).
016800     ADD WS-ITEM-LEN                   TO WS-USED-LEN.
016900
017000*
017100 APPEND-COLUMN-VALUE.
017200     MOVE ZERO                         TO WS-TALLY.
017300     INSPECT LK-COL-VALUE TALLYING WS-TALLY FOR TRAILING SPACE.
017400     COMPUTE WS-ITEM-LEN = 60 - WS-TALLY.
017500     MOVE LK-COL-VALUE (1 : WS-ITEM-LEN)
017600                 TO LK-LIST-TEXT (WS-USED-LEN + 1 : WS-ITEM-LEN).
017700     ADD WS-ITEM-LEN                   TO WS-USED-LEN.
