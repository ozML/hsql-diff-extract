000100* **++ Insieme delle ROW-DATA lette per una tabella, su un lato del
000200* confronto. Adattata da X60MIO (tabella MIO-DETAIL, stesso schema
000300* contatore+OCCURS DEPENDING ON di valori etichettati). Usare
000400* REPLACING ==ROW-== su un prefisso diverso (es. O-ROW-/C-ROW-)
000500* quando un programma deve tenere in memoria entrambi i lati
000600* contemporaneamente.
000700 01 ROW-DATA-SET.
000800   03 ROW-SET-TOT              PIC 9(09) COMP  VALUE ZERO.
000900*
001000   03 ROW-SET-TB.
001100     05 ROW-ENTRY OCCURS 0 TO 2000 TIMES
001200                  DEPENDING ON ROW-SET-TOT
001300                  INDEXED BY ROW-IDX.
001400       10 ROW-TABLE-NAME          PIC X(30).
001500       10 ROW-INDEX-KEY           PIC X(200).
001600       10 ROW-VALUE-COUNT         PIC 9(03).
001700       10 FILLER                  PIC X(01).
001800       10 ROW-VALUES              PIC X(60)
001900                     OCCURS 20 TIMES
002000                     INDEXED BY ROW-VAL-IDX.
