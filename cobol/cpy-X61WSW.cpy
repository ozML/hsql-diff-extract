000100* **++ AREA PER SELEZIONE MODALITA' DI FILTRO TABELLE
000200* Adattata da X60MCSP (SPECIAL-ROUTINE-AREA/ROUTINE-BEHAVIOR): la
000300* stessa tecnica FILLER REDEFINES a 1 byte con 88-level, qui per
000400* scegliere fra inclusione/esclusione/nessun filtro invece che fra
000500* deblock/inblock.
000600 01 FILTER-MODE-AREA.
000700   03 FILTER-MODE              PIC X(08)      VALUE SPACE.
000800   03 FILLER REDEFINES FILTER-MODE.
000900     05 FILLER                   PIC X(03).
001000     05 FILTER-MODE-FLAG         PIC X(01).
001100       88  INCLUDE-MODE                    VALUE 'I'.
001200       88  EXCLUDE-MODE                    VALUE 'E'.
001300       88  NO-FILTER-MODE                  VALUE 'N'.
001400     05 FILLER                   PIC X(04).
