000100* **++ Definizione di UNA sola tabella (la tabella in elaborazione
000200* in un dato momento), passata per LINKAGE a X61R001/X61C001/
000300* X61C002. Stessa forma di una singola TBL-DEF-ENTRY di
000400* cpy-X61WTBD, isolata dall'elenco per essere passata per
000500* riferimento attraverso una CALL - corrisponde al modo in cui
000600* X60D002I/X60D002O isolavano un solo elemento TLV dalla lista
000700* dell'elemento chiamante.
000800 01 CURRENT-TABLE-DEF.
000900   03 CTD-NAME                 PIC X(30).
001000   03 CTD-COLUMN-COUNT         PIC 9(03).
001100   03 FILLER                   PIC X(01).
001200   03 CTD-COLUMNS.
001300     05 CTD-COL-DEF OCCURS 20 TIMES
001400                    INDEXED BY CTD-COL-IDX.
001500       10 CTD-COL-NAME           PIC X(30).
001600       10 CTD-COL-TYPE           PIC X(10).
001700       10 CTD-COL-IS-PK          PIC X(01).
001800         88 CTD-COL-PK                      VALUE 'Y'.
001900       10 CTD-COL-IS-UNIQUE      PIC X(01).
002000         88 CTD-COL-UNIQUE                  VALUE 'Y'.
002100       10 CTD-COL-IS-NULLABLE    PIC X(01).
002200         88 CTD-COL-NULLABLE                VALUE 'Y'.
002300       10 FILLER                 PIC X(05).
002400   03 FILLER                   PIC X(04).
