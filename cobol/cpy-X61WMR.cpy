000100* **++ Area comune di esito/diagnostica per le routine X61
000200* Non spedita nel pacchetto originale insieme a X60MCR: ricostruita
000300* qui nella stessa forma in cui X60D001/X60D002/X60I001/X60I002 la
000400* usavano (MR-RESULT/MR-DESCRIPTION/MR-POSITION), zero = nessun
000500* errore.
000600 01 MR.
000700   03 MR-RESULT                    PIC 9(03)      VALUE ZERO.
000800     88 MR-OK                                    VALUE ZERO.
000900   03 MR-DESCRIPTION                PIC X(80)     VALUE SPACE.
001000   03 MR-POSITION                   PIC X(50)     VALUE SPACE.
001100   03 FILLER                        PIC X(07).
