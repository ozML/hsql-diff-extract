       CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61C001.
000300 AUTHOR.     MORETTI.
000400 INSTALLATION. CED ELABORAZIONE DATI.
000500 DATE-WRITTEN. 15.07.1990.
000600 DATE-COMPILED.
000700 SECURITY.   USO INTERNO - NON DIVULGABILE.
000800*----------------------------------------------------------------
000900* X61C001
001000* **++ DiffProcessor - confronta, per UNA tabella, l'insieme righe
001100* letto dal lato originale (O-ROW-DATA-SET) con quello letto dal
001200* lato modificato (C-ROW-DATA-SET) e scrive su DIFFOUT le istruzioni
001300* SQL INSERT/UPDATE/DELETE necessarie per portare l'originale allo
001400* stato del modificato. Se non viene generata nessuna riga, il file
001500* non viene creato.
001600*----------------------------------------------------------------
001700* REGISTRO DELLE MODIFICHE
001800*----------------------------------------------------------------
001900* 15.07.1990  MORETTI   RICH.3477  PRIMA STESURA DEL PROGRAMMA
002000* 23.07.1990  MORETTI   RICH.3477  AGGIUNTA GENERAZIONE DELETE
002100* 02.08.1990  MORETTI   RICH.3481  RIUSO DI X61C002 PER LISTE
002200*                                  COLONNE/VALORI, SET E WHERE
002300* 13.02.1992  FERRARI   RICH.3890  NOTA: LA CLAUSOLA WHERE DELLA
002400*                                  UPDATE INDICIZZA IL VETTORE
002500*                                  VALORI DEL LATO MODIFICATO CON
002600*                                  LA SEQUENZA DELLE COLONNE
002700*                                  CHIAVE (1A, 2A, ...) E NON CON
002800*                                  LA POSIZIONE REALE DI QUELLA
002900*                                  COLONNA NELL'ELENCO COLONNE
003000*                                  DELLA TABELLA: COMPORTAMENTO
003100*                                  EREDITATO DALLA PROCEDURA
003200*                                  ORIGINALE, NON CORRETTO. PER LE
003300*                                  TABELLE CON CHIAVE A UNA SOLA
003400*                                  COLONNA NON HA EFFETTO.
003500* 25.09.1994  FERRARI   RICH.4105  FILE DI OUTPUT NON CREATO SE LA
003600*                                  TABELLA NON PRODUCE ALCUNA RIGA
003700* 31.01.1996  RUSSO     RICH.4290  REVISIONATO MESSAGGIO DI
003800*                                  AVANZAMENTO DI FINE ELABORAZIONE
003900* 19.11.1998  BIANCHI   RICH.4702  VERIFICA CAMPI DATA PER ANNO
004000*                                  2000 - NESSUN IMPATTO, IL
004100*                                  PROGRAMMA NON TRATTA DATE
004200* 10.03.1999  BIANCHI   RICH.4702  CHIUSURA VERIFICA ANNO 2000 -
004300*                                  NESSUNA MODIFICA NECESSARIA
004400* 15.05.2003  RUSSO     RICH.5188  INNALZATO LIMITE COLONNE/RIGHE
004500*                                  ALLINEATO A CPY-X61WTBD E
004600*                                  CPY-X61WROW
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.    IBM-370.
005200 OBJECT-COMPUTER.    IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT DIFFOUT             ASSIGN TO WS-DIFF-FILENAME
005900                                 ORGANIZATION IS LINE SEQUENTIAL
006000                                 FILE STATUS IS WS-DIFFOUT-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  DIFFOUT.
006600 01  DIFFOUT-REC.
006700     03 DIFFOUT-TEXT             PIC X(1200).
006800     03 FILLER                   PIC X(01).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 01 WK-LITERALS.
007300   03 WK-PGM-NAME                PIC X(08) VALUE 'X61C001'.
007400   03 WK-YES                     PIC X(01) VALUE 'Y'.
007500   03 WK-NO                      PIC X(01) VALUE 'N'.
007600   03 FILLER                     PIC X(04).
007700*
007800 01 WS-DIFFOUT-STATUS            PIC X(02).
007900   88 DIFFOUT-OK                             VALUE '00'.
008000*
008100* nome file dinamico (unica eccezione all'uso di nomi logici fissi,
008200* dovuta al fatto che il nome cambia per ogni tabella elaborata)
008300 01 WS-DIFF-FILENAME-AREA.
008400   03 WS-DIFF-FILENAME           PIC X(150) VALUE SPACE.
008500   03 FILLER REDEFINES WS-DIFF-FILENAME.
008600     05 WS-DIFF-FILENAME-DIR       PIC X(100).
008700     05 WS-DIFF-FILENAME-REST      PIC X(50).
008800   03 FILLER                     PIC X(04).
008900*
009000 01 WS-OUTDIR-LEN-AREA.
009100   03 WS-OUTDIR-LEN              PIC 9(03) COMP VALUE ZERO.
009200   03 FILLER                     PIC X(04).
009300*
009400 01 WS-SEARCH-AREA.
009500   03 WS-O-IDX                   PIC 9(04) COMP VALUE ZERO.
009600   03 WS-C-IDX                   PIC 9(04) COMP VALUE ZERO.
009700   03 WS-FOUND-SW                PIC X(01) VALUE 'N'.
009800     88 KEY-WAS-FOUND                       VALUE 'Y'.
009900   03 WS-FOUND-IDX                PIC 9(04) COMP VALUE ZERO.
010000   03 WS-PK-SEQ                   PIC 9(03) COMP VALUE ZERO.
010100   03 FILLER                      PIC X(04).
010200*
010300 01 WS-VALUES-EQUAL-SW           PIC X(01) VALUE 'Y'.
010400   88 VALUES-ARE-EQUAL                      VALUE 'Y'.
010500*
010600 01 WS-SET-LIST-WAS-EMPTY-SW     PIC X(01) VALUE 'Y'.
010700   88 SET-LIST-IS-EMPTY                     VALUE 'Y'.
010800*
010900 01 WS-STATEMENT-AREA.
011000   03 WS-COL-LIST-TEXT            PIC X(1200) VALUE SPACE.
011100   03 WS-VAL-LIST-TEXT            PIC X(1200) VALUE SPACE.
011200   03 WS-SET-LIST-TEXT            PIC X(1200) VALUE SPACE.
011300   03 WS-WHERE-TEXT               PIC X(1200) VALUE SPACE.
011400   03 WS-OUT-LINE                 PIC X(1200) VALUE SPACE.
011500   03 FILLER                      PIC X(04).
011600*
011700 01 WS-TEMP-VALUE                PIC X(60) VALUE SPACE.
011800*
011900 01 WS-STMT-COUNT-TEXT-AREA.
012000   03 WS-STMT-COUNT-DISP          PIC 9(05) VALUE ZERO.
012100   03 WS-STMT-COUNT-TEXT REDEFINES WS-STMT-COUNT-DISP
012200                                  PIC X(05).
012300   03 FILLER                      PIC X(04).
012400*
012500 01 WS-INSERT-COUNT-TEXT-AREA.
012600   03 WS-INSERT-COUNT-DISP        PIC 9(05) VALUE ZERO.
012700   03 WS-INSERT-COUNT-TEXT REDEFINES WS-INSERT-COUNT-DISP
012800                                  PIC X(05).
012900   03 FILLER                      PIC X(04).
013000*
013100 01 WS-UPDATE-COUNT-TEXT-AREA.
013200   03 WS-UPDATE-COUNT-DISP        PIC 9(05) VALUE ZERO.
013300   03 WS-UPDATE-COUNT-TEXT REDEFINES WS-UPDATE-COUNT-DISP
013400                                  PIC X(05).
013500   03 FILLER                      PIC X(04).
013600*
013700 01 WS-DELETE-COUNT-TEXT-AREA.
013800   03 WS-DELETE-COUNT-DISP        PIC 9(05) VALUE ZERO.
013900   03 WS-DELETE-COUNT-TEXT REDEFINES WS-DELETE-COUNT-DISP
014000                                  PIC X(05).
014100   03 FILLER                      PIC X(04).
014200*
014300 01 WS-COUNTERS.
014400   03 WS-INSERT-CTR               PIC 9(05) COMP VALUE ZERO.
014500   03 WS-UPDATE-CTR                PIC 9(05) COMP VALUE ZERO.
014600   03 WS-DELETE-CTR                PIC 9(05) COMP VALUE ZERO.
014700   03 FILLER                      PIC X(04).
014800*
014900 01 WS-TALLY                     PIC 9(04) COMP VALUE ZERO.
015000*
015100 LINKAGE SECTION.
015200 01 LK-OUTDIR                    PIC X(100).
015300*
015400 COPY X61WTB1.
015500*
015600 COPY X61WROW REPLACING ==ROW-== BY ==O-ROW-==.
015700*
015800 COPY X61WROW REPLACING ==ROW-== BY ==C-ROW-==.
015900*
016000 COPY X61WMR.
016100*
016200 PROCEDURE DIVISION USING LK-OUTDIR
016300                          CURRENT-TABLE-DEF
016400                          O-ROW-DATA-SET
016500                          C-ROW-DATA-SET
016600                          MR.
016700*
016800 BEGIN.
016900     MOVE ZERO                          TO MR-RESULT.
017000     MOVE ZERO                          TO WS-INSERT-CTR.
017100     MOVE ZERO                          TO WS-UPDATE-CTR.
017200     MOVE ZERO                          TO WS-DELETE-CTR.
017300
017400* passata di solo conteggio: decide se il file va aperto affatto,
017500* cosi' da non crearlo quando la tabella non produce variazioni
017600     PERFORM COUNT-CREATED-ROWS.
017700     PERFORM COUNT-UPDATED-ROWS.
017800     PERFORM COUNT-DELETED-ROWS.
017900
018000     IF WS-INSERT-CTR NOT = ZERO
018100     OR WS-UPDATE-CTR NOT = ZERO
018200     OR WS-DELETE-CTR NOT = ZERO
018300
018400        PERFORM BUILD-DIFF-FILENAME
018500        OPEN OUTPUT DIFFOUT
018600        IF NOT DIFFOUT-OK
018700           PERFORM RAISE-OPEN-ERROR
018800        END-IF
018900
019000        PERFORM PROCESS-CREATED-ROWS
019100        PERFORM PROCESS-UPDATED-ROWS
019200        PERFORM PROCESS-DELETED-ROWS
019300
019400        CLOSE DIFFOUT
019500     END-IF.
019600
019700     PERFORM SHOW-DIFF-PROGRESS.
019800
019900     GOBACK.
020000
020100*
020200* --- passata di conteggio (nessuna scrittura, nessuna CALL) ---
020300 COUNT-CREATED-ROWS.
020400     PERFORM COUNT-ONE-CREATED-ROW
020500        VARYING C-ROW-IDX FROM 1 BY 1
020600        UNTIL C-ROW-IDX > C-ROW-SET-TOT.
020700
020800 COUNT-ONE-CREATED-ROW.
020900     PERFORM FIND-KEY-IN-O-SET.
021000     IF NOT KEY-WAS-FOUND
021100        ADD 1                            TO WS-INSERT-CTR
021200     END-IF.
021300
021400 COUNT-UPDATED-ROWS.
021500     PERFORM COUNT-ONE-UPDATED-ROW
021600        VARYING O-ROW-IDX FROM 1 BY 1
021700        UNTIL O-ROW-IDX > O-ROW-SET-TOT.
021800
021900 COUNT-ONE-UPDATED-ROW.
022000     PERFORM FIND-KEY-IN-C-SET.
022100     IF KEY-WAS-FOUND
022200        MOVE WS-FOUND-IDX                TO C-ROW-IDX
022300        PERFORM COMPARE-ROW-VALUES
022400        IF NOT VALUES-ARE-EQUAL
022500           ADD 1                          TO WS-UPDATE-CTR
022600        END-IF
022700     END-IF.
022800
022900 COUNT-DELETED-ROWS.
023000     PERFORM COUNT-ONE-DELETED-ROW
023100        VARYING O-ROW-IDX FROM 1 BY 1
023200        UNTIL O-ROW-IDX > O-ROW-SET-TOT.
023300
023400 COUNT-ONE-DELETED-ROW.
023500     PERFORM FIND-KEY-IN-C-SET.
023600     IF NOT KEY-WAS-FOUND
023700        ADD 1                            TO WS-DELETE-CTR
023800     END-IF.
023900
024000*
024100* --- nome del file di output <tabella>.txt nella cartella LK-OUTDIR
024200 BUILD-DIFF-FILENAME.
024300     MOVE SPACE                         TO WS-DIFF-FILENAME.
024400     MOVE ZERO                          TO WS-TALLY.
024500     INSPECT LK-OUTDIR TALLYING WS-TALLY FOR TRAILING SPACE.
024600     COMPUTE WS-OUTDIR-LEN = 100 - WS-TALLY.
024700     MOVE LK-OUTDIR (1 : WS-OUTDIR-LEN)
024800                                TO WS-DIFF-FILENAME-DIR.
024900     MOVE '/'       TO WS-DIFF-FILENAME (WS-OUTDIR-LEN + 1 : 1).
025000
025100     MOVE ZERO                          TO WS-TALLY.
025200     INSPECT CTD-NAME TALLYING WS-TALLY FOR TRAILING SPACE.
025300     COMPUTE WS-TALLY = 30 - WS-TALLY.
025400     MOVE CTD-NAME (1 : WS-TALLY)
025500                 TO WS-DIFF-FILENAME (WS-OUTDIR-LEN + 2 : WS-TALLY).
025600     COMPUTE WS-OUTDIR-LEN = WS-OUTDIR-LEN + 1 + WS-TALLY.
025700     MOVE '.TXT'    TO WS-DIFF-FILENAME (WS-OUTDIR-LEN + 1 : 4).
025800
025900*
026000* --- PASSO 1: righe presenti nel modificato ma non nell'originale
026100 PROCESS-CREATED-ROWS.
026200     PERFORM CHECK-ONE-CREATED-ROW
026300        VARYING C-ROW-IDX FROM 1 BY 1
026400        UNTIL C-ROW-IDX > C-ROW-SET-TOT.
026500
026600 CHECK-ONE-CREATED-ROW.
026700     PERFORM FIND-KEY-IN-O-SET.
026800     IF NOT KEY-WAS-FOUND
026900        PERFORM EMIT-INSERT-STATEMENT
027000     END-IF.
027100
027200*
027300 FIND-KEY-IN-O-SET.
027400     MOVE 'N'                           TO WS-FOUND-SW.
027500     MOVE ZERO                          TO WS-FOUND-IDX.
027600     PERFORM COMPARE-ONE-O-KEY
027700        VARYING O-ROW-IDX FROM 1 BY 1
027800        UNTIL O-ROW-IDX > O-ROW-SET-TOT
027900        OR KEY-WAS-FOUND.
028000
028100 COMPARE-ONE-O-KEY.
028200     IF O-ROW-INDEX-KEY (O-ROW-IDX) = C-ROW-INDEX-KEY (C-ROW-IDX)
028300        MOVE 'Y'                         TO WS-FOUND-SW
028400        MOVE O-ROW-IDX                   TO WS-FOUND-IDX
028500     END-IF.
028600
028700*
028800 EMIT-INSERT-STATEMENT.
028900     MOVE SPACE                         TO WS-COL-LIST-TEXT.
029000     MOVE SPACE                         TO WS-VAL-LIST-TEXT.
029100
029200     PERFORM APPEND-ONE-INSERT-COLUMN
029300        VARYING CTD-COL-IDX FROM 1 BY 1
029400        UNTIL CTD-COL-IDX > CTD-COLUMN-COUNT.
029500
029600     STRING 'INSERT INTO '      DELIMITED BY SIZE
029700            CTD-NAME             DELIMITED BY SPACE
029800            ' ('                 DELIMITED BY SIZE
029900            WS-COL-LIST-TEXT     DELIMITED BY '   '
030000            ') VALUES ('         DELIMITED BY SIZE
030100            WS-VAL-LIST-TEXT     DELIMITED BY '   '
030200            ');'                 DELIMITED BY SIZE
030300       INTO WS-OUT-LINE.
030400
030500     WRITE DIFFOUT-REC FROM WS-OUT-LINE.
030600     MOVE SPACE                         TO WS-OUT-LINE.
030700
030800 APPEND-ONE-INSERT-COLUMN.
030900     CALL 'X61C002' USING WS-COL-LIST-TEXT
031000                           CTD-COL-NAME (CTD-COL-IDX)
031100                           SPACE
031200                           'N'
031300                           ', '
031400                           SPACE
031500                           MR.
031600     MOVE C-ROW-VALUES (C-ROW-IDX, CTD-COL-IDX) TO WS-TEMP-VALUE.
031700     CALL 'X61C002' USING WS-VAL-LIST-TEXT
031800                           WS-TEMP-VALUE
031900                           SPACE
032000                           'N'
032100                           ', '
032200                           SPACE
032300                           MR.
032400
032500*
032600* --- PASSO 2: righe presenti in entrambi i lati ma cambiate ---
032700 PROCESS-UPDATED-ROWS.
032800     PERFORM CHECK-ONE-UPDATED-ROW
032900        VARYING O-ROW-IDX FROM 1 BY 1
033000        UNTIL O-ROW-IDX > O-ROW-SET-TOT.
033100
033200 CHECK-ONE-UPDATED-ROW.
033300     PERFORM FIND-KEY-IN-C-SET.
033400     IF KEY-WAS-FOUND
033500        MOVE WS-FOUND-IDX                TO C-ROW-IDX
033600        PERFORM COMPARE-ROW-VALUES
033700        IF NOT VALUES-ARE-EQUAL
033800           PERFORM EMIT-UPDATE-STATEMENT
033900        END-IF
034000     END-IF.
034100
034200*
034300 FIND-KEY-IN-C-SET.
034400     MOVE 'N'                           TO WS-FOUND-SW.
034500     MOVE ZERO                          TO WS-FOUND-IDX.
034600     PERFORM COMPARE-ONE-C-KEY
034700        VARYING C-ROW-IDX FROM 1 BY 1
034800        UNTIL C-ROW-IDX > C-ROW-SET-TOT
034900        OR KEY-WAS-FOUND.
035000
035100 COMPARE-ONE-C-KEY.
035200     IF C-ROW-INDEX-KEY (C-ROW-IDX) = O-ROW-INDEX-KEY (O-ROW-IDX)
035300        MOVE 'Y'                         TO WS-FOUND-SW
035400        MOVE C-ROW-IDX                   TO WS-FOUND-IDX
035500     END-IF.
035600
035700*
035800* --- confronto strutturale dell'intero vettore valori ---
035900 COMPARE-ROW-VALUES.
036000     MOVE 'Y'                           TO WS-VALUES-EQUAL-SW.
036100     IF O-ROW-VALUE-COUNT (O-ROW-IDX) NOT =
036200        C-ROW-VALUE-COUNT (C-ROW-IDX)
036300        MOVE 'N'                         TO WS-VALUES-EQUAL-SW
036400     ELSE
036500        PERFORM COMPARE-ONE-VALUE
036600           VARYING CTD-COL-IDX FROM 1 BY 1
036700           UNTIL CTD-COL-IDX > CTD-COLUMN-COUNT
036800           OR NOT VALUES-ARE-EQUAL
036900     END-IF.
037000
037100 COMPARE-ONE-VALUE.
037200     IF O-ROW-VALUES (O-ROW-IDX, CTD-COL-IDX) NOT =
037300        C-ROW-VALUES (C-ROW-IDX, CTD-COL-IDX)
037400        MOVE 'N'                         TO WS-VALUES-EQUAL-SW
037500     END-IF.
037600
037700*
037800 EMIT-UPDATE-STATEMENT.
037900     MOVE SPACE                         TO WS-SET-LIST-TEXT.
038000     MOVE SPACE                         TO WS-WHERE-TEXT.
038100     MOVE ZERO                          TO WS-PK-SEQ.
038200
038300     PERFORM APPEND-ONE-UPDATE-SET-TERM
038400        VARYING CTD-COL-IDX FROM 1 BY 1
038500        UNTIL CTD-COL-IDX > CTD-COLUMN-COUNT.
038600
038700     PERFORM APPEND-ONE-UPDATE-WHERE-TERM
038800        VARYING CTD-COL-IDX FROM 1 BY 1
038900        UNTIL CTD-COL-IDX > CTD-COLUMN-COUNT.
039000
039100     STRING 'UPDATE '           DELIMITED BY SIZE
039200            CTD-NAME             DELIMITED BY SPACE
039300            ' SET '              DELIMITED BY SIZE
039400            WS-SET-LIST-TEXT     DELIMITED BY '   '
039500            ' WHERE '            DELIMITED BY SIZE
039600            WS-WHERE-TEXT        DELIMITED BY '   '
039700            ';'                  DELIMITED BY SIZE
039800       INTO WS-OUT-LINE.
039900
040000     WRITE DIFFOUT-REC FROM WS-OUT-LINE.
040100     MOVE SPACE                         TO WS-OUT-LINE.
040200
040300* SET contiene solo le colonne il cui valore e' cambiato
040400 APPEND-ONE-UPDATE-SET-TERM.
040500     IF O-ROW-VALUES (O-ROW-IDX, CTD-COL-IDX) NOT =
040600        C-ROW-VALUES (C-ROW-IDX, CTD-COL-IDX)
040700        MOVE C-ROW-VALUES (C-ROW-IDX, CTD-COL-IDX)
040800                                          TO WS-TEMP-VALUE
040900        CALL 'X61C002' USING WS-SET-LIST-TEXT
041000                              CTD-COL-NAME (CTD-COL-IDX)
041100                              WS-TEMP-VALUE
041200                              'Y'
041300                              ', '
041400                              '='
041500                              MR
041600     END-IF.
041700
041800* WHERE: vedi nota 13.02.1992 nel registro delle modifiche -
041900* indicizza C-ROW-VALUES con la SEQUENZA della colonna chiave
042000* (WS-PK-SEQ) e non con la sua posizione reale (CTD-COL-IDX)
042100* nell'elenco colonne - comportamento ereditato, non corretto.
042200 APPEND-ONE-UPDATE-WHERE-TERM.
042300     IF CTD-COL-PK (CTD-COL-IDX)
042400        ADD 1                            TO WS-PK-SEQ
042500        MOVE C-ROW-VALUES (C-ROW-IDX, WS-PK-SEQ) TO WS-TEMP-VALUE
042600        CALL 'X61C002' USING WS-WHERE-TEXT
042700                              CTD-COL-NAME (CTD-COL-IDX)
042800                              WS-TEMP-VALUE
042900                              'Y'
043000                              ' AND '
043100                              ' = '
043200                              MR
043300     END-IF.
043400
043500*
043600* --- PASSO 3: righe presenti nell'originale ma non nel modificato
043700 PROCESS-DELETED-ROWS.
043800     PERFORM CHECK-ONE-DELETED-ROW
043900        VARYING O-ROW-IDX FROM 1 BY 1
044000        UNTIL O-ROW-IDX > O-ROW-SET-TOT.
044100
044200 CHECK-ONE-DELETED-ROW.
044300     PERFORM FIND-KEY-IN-C-SET.
044400     IF NOT KEY-WAS-FOUND
044500        PERFORM EMIT-DELETE-STATEMENT
044600     END-IF.
044700
044800*
044900 EMIT-DELETE-STATEMENT.
045000     MOVE SPACE                         TO WS-WHERE-TEXT.
045100
045200     PERFORM APPEND-ONE-DELETE-WHERE-TERM
045300        VARYING CTD-COL-IDX FROM 1 BY 1
045400        UNTIL CTD-COL-IDX > CTD-COLUMN-COUNT.
045500
045600     STRING 'DELETE FROM '      DELIMITED BY SIZE
045700            CTD-NAME             DELIMITED BY SPACE
045800            ' WHERE '            DELIMITED BY SIZE
045900            WS-WHERE-TEXT        DELIMITED BY '   '
046000            ';'                  DELIMITED BY SIZE
046100       INTO WS-OUT-LINE.
046200
046300     WRITE DIFFOUT-REC FROM WS-OUT-LINE.
046400     MOVE SPACE                         TO WS-OUT-LINE.
046500
046600* WHERE della DELETE: nessuna distorsione, indicizza il vettore
046700* valori dell'originale con la posizione reale della colonna
046800* chiave (comportamento corretto, a differenza della UPDATE)
046900 APPEND-ONE-DELETE-WHERE-TERM.
047000     IF CTD-COL-PK (CTD-COL-IDX)
047100        MOVE O-ROW-VALUES (O-ROW-IDX, CTD-COL-IDX) TO WS-TEMP-VALUE
047200        CALL 'X61C002' USING WS-WHERE-TEXT
047300                              CTD-COL-NAME (CTD-COL-IDX)
047400                              WS-TEMP-VALUE
047500                              'Y'
047600                              ' AND '
047700                              ' = '
047800                              MR
047900     END-IF.
048000
048100*
048200 SHOW-DIFF-PROGRESS.
048300     COMPUTE WS-STMT-COUNT-DISP =
048400             WS-INSERT-CTR + WS-UPDATE-CTR + WS-DELETE-CTR.
048500     MOVE WS-INSERT-CTR                 TO WS-INSERT-COUNT-DISP.
048600     MOVE WS-UPDATE-CTR                 TO WS-UPDATE-COUNT-DISP.
048700     MOVE WS-DELETE-CTR                 TO WS-DELETE-COUNT-DISP.
048800     DISPLAY 'X61C001 - TABELLA: ' CTD-NAME
048900             ' ISTRUZIONI SCRITTE: ' WS-STMT-COUNT-TEXT
049000             ' (I=' WS-INSERT-COUNT-TEXT
049100             ' U=' WS-UPDATE-COUNT-TEXT
049200             ' D=' WS-DELETE-COUNT-TEXT ')'.
049300
049400*
049500* --- ERRORI DI I/O ---
049600 RAISE-OPEN-ERROR.
049700     MOVE 50                            TO MR-RESULT.
049800     STRING 'ERRORE APERTURA FILE DIFF PER TABELLA '
049900                                         DELIMITED BY SIZE
050000            CTD-NAME                     DELIMITED BY SPACE
050100       INTO MR-DESCRIPTION.
050200     GOBACK.
