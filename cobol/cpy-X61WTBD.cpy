000100* **++ Elenco delle TABLE-DEFINITION lette da un lato (originale o
000200* modificato) del confronto. Adattata da X60MCFMT (tabella delle
000300* regole di formato DE, stessa forma OCCURS DEPENDING ON con
000400* contatore in testa).
000500 01 TBL-DEFINITIONS.
000600   03 TBL-DEF-TOT              PIC 9(09) COMP  VALUE ZERO.
000700*
000800   03 TBL-DEF-TB.
000900     05 TBL-DEF-ENTRY OCCURS 0 TO 50 TIMES
001000                      DEPENDING ON TBL-DEF-TOT
001100                      INDEXED BY TBL-IDX.
001200       10 TBL-NAME                PIC X(30).
001300       10 TBL-COLUMN-COUNT        PIC 9(03).
001400       10 FILLER                  PIC X(01).
001500       10 TBL-COLUMNS.
001600         15 COL-DEF OCCURS 20 TIMES
001700                    INDEXED BY COL-IDX.
001800           20 COL-NAME              PIC X(30).
001900           20 COL-TYPE              PIC X(10).
002000           20 COL-IS-PK             PIC X(01).
002100             88 COL-PK                          VALUE 'Y'.
002200             88 COL-NOT-PK                       VALUE 'N'.
002300           20 COL-IS-UNIQUE         PIC X(01).
002400             88 COL-UNIQUE                      VALUE 'Y'.
002500             88 COL-NOT-UNIQUE                   VALUE 'N'.
002600           20 COL-IS-NULLABLE       PIC X(01).
002700             88 COL-NULLABLE                    VALUE 'Y'.
002800             88 COL-NOT-NULLABLE                 VALUE 'N'.
002900           20 FILLER                PIC X(05).
003000       10 FILLER                  PIC X(04).
