       CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61R001.
000300 AUTHOR.     CONTI.
000400 INSTALLATION. CED ELABORAZIONE DATI.
000500 DATE-WRITTEN. 02.05.1989.
000600 DATE-COMPILED.
000700 SECURITY.   USO INTERNO - NON DIVULGABILE.
000800*----------------------------------------------------------------
000900* X61R001
001000* **++ RowParser - legge un file DDL/DML (ORIGFILE o CHGFILE) e ne
001100* ricava l'insieme delle ROW-DATA per UNA tabella (quella ricevuta
001200* in CURRENT-TABLE-DEF), riconoscendo le righe "INSERT INTO
001300* <tabella> VALUES (...)" e calcolando la chiave di confronto
001400* (ROW-INDEX-KEY) dai valori delle colonne chiave primaria.
001500*----------------------------------------------------------------
001600* REGISTRO DELLE MODIFICHE
001700*----------------------------------------------------------------
001800* 02.05.1989  CONTI     RICH.3301  PRIMA STESURA DEL PROGRAMMA
001900* 09.05.1989  CONTI     RICH.3301  AGGIUNTA GESTIONE VIRGOLETTE
002000*                                  SINGOLE PER LO SPLIT DEI VALORI
002100* 14.06.1990  MORETTI   RICH.3477  AGGIUNTO CALCOLO ROW-INDEX-KEY
002200*                                  DA COLONNE PRIMARY KEY
002300* 11.02.1992  FERRARI   RICH.3890  RICONOSCIUTO ANCHE IL PREFISSO
002400*                                  PUBLIC. SUL NOME TABELLA NELLA
002500*                                  INSERT INTO
002600* 24.09.1994  FERRARI   RICH.4105  SCARTO RIGHE CON NUMERO VALORI
002700*                                  DIVERSO DAL NUMERO COLONNE
002800* 30.01.1996  RUSSO     RICH.4290  REVISIONATO MESSAGGIO DI
002900*                                  AVANZAMENTO A FINE LETTURA FILE
003000* 18.11.1998  BIANCHI   RICH.4702  VERIFICA CAMPI DATA PER ANNO
003100*                                  2000 - NESSUN IMPATTO, IL
003200*                                  PROGRAMMA NON TRATTA DATE
003300* 09.03.1999  BIANCHI   RICH.4702  CHIUSURA VERIFICA ANNO 2000 -
003400*                                  NESSUNA MODIFICA NECESSARIA
003500* 14.05.2003  RUSSO     RICH.5188  INNALZATO LIMITE VALORI PER
003600*                                  RIGA A 20 (ERA 16)
003700* 27.08.2009  GALLI     RICH.5940  INNALZATO LIMITE RIGHE PER
003800*                                  TABELLA A 2000 (ERA 500)
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ORIGFILE            ASSIGN TO ORIGFILE
005100                                 ORGANIZATION IS LINE SEQUENTIAL
005200                                 FILE STATUS IS WS-ORIGFILE-STATUS.
005300     SELECT CHGFILE             ASSIGN TO CHGFILE
005400                                 ORGANIZATION IS LINE SEQUENTIAL
005500                                 FILE STATUS IS WS-CHGFILE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  ORIGFILE.
006100 01  ORIGFILE-REC.
006200     03 ORIGFILE-TEXT           PIC X(240).
006300     03 FILLER                  PIC X(01).
006400*
006500 FD  CHGFILE.
006600 01  CHGFILE-REC.
006700     03 CHGFILE-TEXT            PIC X(240).
006800     03 FILLER                  PIC X(01).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 01 WK-LITERALS.
007300   03 WK-PGM-NAME               PIC X(08) VALUE 'X61R001'.
007400   03 WK-YES                    PIC X(01) VALUE 'Y'.
007500   03 WK-NO                     PIC X(01) VALUE 'N'.
007600   03 FILLER                    PIC X(04).
007700*
007800 01 WS-FILE-STATUSES.
007900   03 WS-ORIGFILE-STATUS        PIC X(02).
008000     88 ORIGFILE-OK                        VALUE '00'.
008100     88 ORIGFILE-EOF                       VALUE '10'.
008200   03 WS-CHGFILE-STATUS         PIC X(02).
008300     88 CHGFILE-OK                         VALUE '00'.
008400     88 CHGFILE-EOF                        VALUE '10'.
008500   03 FILLER                    PIC X(04).
008600*
008700 01 WS-CURRENT-LINE-AREA.
008800   03 WS-CURRENT-LINE           PIC X(240) VALUE SPACE.
008900   03 FILLER REDEFINES WS-CURRENT-LINE.
009000     05 WS-LINE-FIRST-WORD        PIC X(06).
009100     05 FILLER                    PIC X(234).
009200   03 WS-SIDE-EOF-SW            PIC X(01) VALUE 'N'.
009300     88 SIDE-AT-EOF                        VALUE 'Y'.
009400   03 FILLER                    PIC X(03).
009500*
009600 01 WS-INS-TABLE-NAME-AREA.
009700   03 WS-INS-TABLE-NAME         PIC X(30) VALUE SPACE.
009800   03 FILLER REDEFINES WS-INS-TABLE-NAME.
009900     05 WS-INS-TABLE-PUBLIC-PFX   PIC X(07).
010000     05 WS-INS-TABLE-NAME-TAIL    PIC X(23).
010100   03 FILLER                    PIC X(04).
010200*
010300 01 WS-ROWS-READ-TEXT-AREA.
010400   03 WS-ROWS-READ-DISP         PIC 9(05) VALUE ZERO.
010500   03 WS-ROWS-READ-TEXT REDEFINES WS-ROWS-READ-DISP
010600                                 PIC X(05).
010700   03 FILLER                    PIC X(04).
010800*
010900 01 WS-TOKENS-AREA.
011000   03 WS-TOK-1                  PIC X(30) VALUE SPACE.
011100   03 WS-TOK-2                  PIC X(30) VALUE SPACE.
011200   03 WS-TOK-3                  PIC X(30) VALUE SPACE.
011300   03 FILLER                    PIC X(04).
011400*
011500 01 WS-PARSE-IDX-AREA.
011600   03 WS-SCAN-IDX                PIC 9(03) COMP VALUE ZERO.
011700   03 WS-SEG-START               PIC 9(03) COMP VALUE ZERO.
011800   03 WS-SEG-LEN                 PIC 9(03) COMP VALUE ZERO.
011900   03 WS-OPEN-POS                PIC 9(03) COMP VALUE ZERO.
012000   03 WS-CLOSE-POS               PIC 9(03) COMP VALUE ZERO.
012100   03 WS-VALUES-LEN              PIC 9(03) COMP VALUE ZERO.
012200   03 WS-VALUE-TOT               PIC 9(03) COMP VALUE ZERO.
012300   03 WS-TALLY                   PIC 9(03) COMP VALUE ZERO.
012400   03 WS-KEY-POS                 PIC 9(03) COMP VALUE ZERO.
012500   03 FILLER                     PIC X(04).
012600*
012700 01 WS-SCAN-CHAR                PIC X(01) VALUE SPACE.
012800*
012900 01 WS-QUOTE-SW-AREA.
013000   03 WS-QUOTE-SW                PIC X(01) VALUE 'N'.
013100     88 INSIDE-QUOTED-LITERAL               VALUE 'Y'.
013200   03 FILLER                     PIC X(03).
013300*
013400 01 WS-VALUES-TEXT-AREA.
013500   03 WS-VALUES-TEXT             PIC X(1500) VALUE SPACE.
013600   03 FILLER                     PIC X(04).
013700*
013800 01 WS-RAW-VALUES-LIST.
013900   03 WS-RAW-VALUE-TOT           PIC 9(03) COMP VALUE ZERO.
014000   03 WS-RAW-VALUE-ENTRY OCCURS 20 TIMES
014100                          INDEXED BY WS-RV-IDX.
014200     05 WS-RAW-VALUE-TEXT          PIC X(60).
014300   03 FILLER                     PIC X(04).
014400*
014500 01 WS-COUNTERS.
014600   03 WS-ROWS-READ-CTR           PIC 9(05) COMP VALUE ZERO.
014700   03 WS-ROWS-DROPPED-CTR        PIC 9(05) COMP VALUE ZERO.
014800   03 FILLER                     PIC X(04).
014900*
015000 LINKAGE SECTION.
015100 01 WS-SIDE-SWITCH               PIC X(01).
015200   88 SIDE-IS-ORIGINAL                    VALUE 'O'.
015300   88 SIDE-IS-CHANGED                     VALUE 'C'.
015400*
015500 COPY X61WTB1.
015600*
015700 COPY X61WROW.
015800*
015900 COPY X61WMR.
016000*
016100 PROCEDURE DIVISION USING WS-SIDE-SWITCH
016200                          CURRENT-TABLE-DEF
016300                          ROW-DATA-SET
016400                          MR.
016500*
016600 BEGIN.
016700     MOVE ZERO                         TO MR-RESULT.
016800     MOVE ZERO                         TO ROW-SET-TOT.
016900     MOVE ZERO                         TO WS-ROWS-READ-CTR.
017000     MOVE ZERO                         TO WS-ROWS-DROPPED-CTR.
017100
017200     PERFORM OPEN-SIDE-FILE.
017300     PERFORM READ-NEXT-LINE.
017400
017500     PERFORM PROCESS-ONE-LINE THRU PROCESS-ONE-LINE-EXIT
017600        UNTIL SIDE-AT-EOF.
017700
017800     PERFORM CLOSE-SIDE-FILE.
017900     PERFORM SHOW-READ-PROGRESS.
018000
018100     GOBACK.
018200
018300*
018400 OPEN-SIDE-FILE.
018500     MOVE 'N'                          TO WS-SIDE-EOF-SW.
018600     IF SIDE-IS-ORIGINAL
018700        OPEN INPUT ORIGFILE
018800        IF NOT ORIGFILE-OK
018900           PERFORM RAISE-OPEN-ERROR
019000        END-IF
019100     ELSE
019200        OPEN INPUT CHGFILE
019300        IF NOT CHGFILE-OK
019400           PERFORM RAISE-OPEN-ERROR
019500        END-IF
019600     END-IF.
019700
019800*
019900 READ-NEXT-LINE.
020000     IF SIDE-IS-ORIGINAL
020100        READ ORIGFILE INTO WS-CURRENT-LINE
020200        IF ORIGFILE-EOF
020300           SET SIDE-AT-EOF             TO TRUE
020400        ELSE
020500           IF NOT ORIGFILE-OK
020600              PERFORM RAISE-READ-ERROR
020700           END-IF
020800        END-IF
020900     ELSE
021000        READ CHGFILE INTO WS-CURRENT-LINE
021100        IF CHGFILE-EOF
021200           SET SIDE-AT-EOF             TO TRUE
021300        ELSE
021400           IF NOT CHGFILE-OK
021500              PERFORM RAISE-READ-ERROR
021600           END-IF
021700        END-IF
021800     END-IF.
021900
022000*
022100 CLOSE-SIDE-FILE.
022200     IF SIDE-IS-ORIGINAL
022300        CLOSE ORIGFILE
022400     ELSE
022500        CLOSE CHGFILE
022600     END-IF.
022700
022800*
022900* --- riconosce "INSERT INTO <tabella> VALUES (...)" ---
023000 PROCESS-ONE-LINE.
023100     IF WS-LINE-FIRST-WORD NOT = 'INSERT'
023200        GO TO PROCESS-ONE-LINE-EXIT
023300     END-IF.
023400
023500     UNSTRING WS-CURRENT-LINE DELIMITED BY ALL SPACE
023600         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3
023700     END-UNSTRING.
023800
023900     IF WS-TOK-2 NOT = 'INTO'
024000        GO TO PROCESS-ONE-LINE-EXIT
024100     END-IF.
024200
024300     MOVE WS-TOK-3                     TO WS-INS-TABLE-NAME.
024400     IF WS-INS-TABLE-PUBLIC-PFX = 'PUBLIC.'
024500        MOVE WS-INS-TABLE-NAME-TAIL      TO WS-INS-TABLE-NAME
024600     END-IF.
024700
024800     IF WS-INS-TABLE-NAME NOT = CTD-NAME
024900        GO TO PROCESS-ONE-LINE-EXIT
025000     END-IF.
025100
025200     ADD 1                             TO WS-ROWS-READ-CTR.
025300     PERFORM FIND-OUTER-PARENS.
025400     PERFORM SPLIT-VALUES-ON-COMMA.
025500
025600     IF WS-RAW-VALUE-TOT = CTD-COLUMN-COUNT
025700        PERFORM BUILD-ROW-DATA-ENTRY
025800     ELSE
025900        ADD 1                           TO WS-ROWS-DROPPED-CTR
026000     END-IF.
026100
026200 PROCESS-ONE-LINE-EXIT. EXIT.
026300     PERFORM READ-NEXT-LINE.
026400
026500*
026600* --- individua le parentesi che racchiudono i valori VALUES(...) ---
026700 FIND-OUTER-PARENS.
026800     MOVE ZERO                         TO WS-TALLY.
026900     INSPECT WS-CURRENT-LINE TALLYING WS-TALLY
027000             FOR CHARACTERS BEFORE INITIAL '('.
027100     COMPUTE WS-OPEN-POS = WS-TALLY + 1.
027200
027300     MOVE ZERO                         TO WS-CLOSE-POS.
027400     PERFORM CHECK-FOR-CLOSE-PAREN
027500        VARYING WS-SCAN-IDX FROM 240 BY -1
027600        UNTIL WS-SCAN-IDX < WS-OPEN-POS
027700        OR WS-CLOSE-POS NOT = ZERO.
027800
027900     COMPUTE WS-VALUES-LEN = WS-CLOSE-POS - WS-OPEN-POS - 1.
028000     MOVE WS-CURRENT-LINE (WS-OPEN-POS + 1 : WS-VALUES-LEN)
028100                                       TO WS-VALUES-TEXT.
028200
028300 CHECK-FOR-CLOSE-PAREN.
028400     IF WS-CURRENT-LINE (WS-SCAN-IDX : 1) = ')'
028500        MOVE WS-SCAN-IDX                TO WS-CLOSE-POS
028600     END-IF.
028700
028800*
028900* --- spezza la lista valori sulle virgole fuori da apici singoli ---
029000 SPLIT-VALUES-ON-COMMA.
029100     MOVE ZERO                         TO WS-RAW-VALUE-TOT.
029200     MOVE 'N'                          TO WS-QUOTE-SW.
029300     MOVE 1                            TO WS-SEG-START.
029400
029500     PERFORM SCAN-ONE-VALUE-CHAR
029600        VARYING WS-SCAN-IDX FROM 1 BY 1
029700        UNTIL WS-SCAN-IDX > WS-VALUES-LEN.
029800
029900     PERFORM APPEND-FINAL-VALUE-SEGMENT.
030000
030100 SCAN-ONE-VALUE-CHAR.
030200     MOVE WS-VALUES-TEXT (WS-SCAN-IDX : 1) TO WS-SCAN-CHAR.
030300
030400     EVALUATE TRUE
030500        WHEN WS-SCAN-CHAR = ''''
030600           IF INSIDE-QUOTED-LITERAL
030700              MOVE 'N'                   TO WS-QUOTE-SW
030800           ELSE
030900              MOVE 'Y'                   TO WS-QUOTE-SW
031000           END-IF
031100        WHEN WS-SCAN-CHAR = ',' AND NOT INSIDE-QUOTED-LITERAL
031200           PERFORM APPEND-VALUE-SEGMENT
031300           COMPUTE WS-SEG-START = WS-SCAN-IDX + 1
031400        WHEN OTHER
031500           CONTINUE
031600     END-EVALUATE.
031700
031800 APPEND-VALUE-SEGMENT.
031900     COMPUTE WS-SEG-LEN = WS-SCAN-IDX - WS-SEG-START.
032000     ADD 1                             TO WS-RAW-VALUE-TOT.
032100     MOVE WS-VALUES-TEXT (WS-SEG-START : WS-SEG-LEN)
032200                                TO WS-RAW-VALUE-TEXT
032300                                   (WS-RAW-VALUE-TOT).
032400
032500 APPEND-FINAL-VALUE-SEGMENT.
032600     COMPUTE WS-SEG-LEN = WS-VALUES-LEN - WS-SEG-START + 1.
032700     ADD 1                             TO WS-RAW-VALUE-TOT.
032800     MOVE WS-VALUES-TEXT (WS-SEG-START : WS-SEG-LEN)
032900                                TO WS-RAW-VALUE-TEXT
033000                                   (WS-RAW-VALUE-TOT).
033100
033200*
033300* --- carica la ROW-DATA-SET e calcola la chiave primaria ---
033400 BUILD-ROW-DATA-ENTRY.
033500     ADD 1                             TO ROW-SET-TOT.
033600     MOVE CTD-NAME                     TO ROW-TABLE-NAME
033700                                           (ROW-SET-TOT).
033800     MOVE WS-RAW-VALUE-TOT             TO ROW-VALUE-COUNT
033900                                           (ROW-SET-TOT).
034000     MOVE SPACE                        TO ROW-INDEX-KEY
034100                                           (ROW-SET-TOT).
034200
034300     PERFORM MOVE-ONE-VALUE
034400        VARYING WS-RV-IDX FROM 1 BY 1
034500        UNTIL WS-RV-IDX > WS-RAW-VALUE-TOT.
034600
034700     MOVE ZERO                         TO WS-KEY-POS.
034800     PERFORM BUILD-KEY-FROM-ONE-COLUMN
034900        VARYING CTD-COL-IDX FROM 1 BY 1
035000        UNTIL CTD-COL-IDX > CTD-COLUMN-COUNT.
035100
035200 MOVE-ONE-VALUE.
035300     MOVE WS-RAW-VALUE-TEXT (WS-RV-IDX)
035400                                TO ROW-VALUES (ROW-SET-TOT, WS-RV-IDX).
035500
035600*
035700* --- chiave indice = valori PK uniti da virgola, in ordine colonna ---
035800 BUILD-KEY-FROM-ONE-COLUMN.
035900     IF CTD-COL-PK (CTD-COL-IDX)
036000        IF WS-KEY-POS NOT = ZERO
036100           ADD 1                        TO WS-KEY-POS
036200           MOVE ','    TO ROW-INDEX-KEY (ROW-SET-TOT)
036300                           (WS-KEY-POS : 1)
036400        END-IF
036500        PERFORM APPEND-KEY-VALUE-TEXT
036600     END-IF.
036700
036800 APPEND-KEY-VALUE-TEXT.
036900     MOVE ZERO                         TO WS-TALLY.
037000     INSPECT ROW-VALUES (ROW-SET-TOT, CTD-COL-IDX)
037100             TALLYING WS-TALLY FOR LEADING SPACE.
037200     COMPUTE WS-SEG-LEN = 60 - WS-TALLY.
037300     IF WS-SEG-LEN = ZERO
037400        COMPUTE WS-KEY-POS = WS-KEY-POS + 1
037500     ELSE
037600        MOVE ROW-VALUES (ROW-SET-TOT, CTD-COL-IDX)
037700                         (WS-TALLY + 1 : WS-SEG-LEN)
037800                    TO ROW-INDEX-KEY (ROW-SET-TOT)
037900                       (WS-KEY-POS + 1 : WS-SEG-LEN)
038000        COMPUTE WS-KEY-POS = WS-KEY-POS + WS-SEG-LEN
038100     END-IF.
038200
038300*
038400 SHOW-READ-PROGRESS.
038500     MOVE WS-ROWS-READ-CTR             TO WS-ROWS-READ-DISP.
038600     DISPLAY 'X61R001 - RIGHE LETTE: ' WS-ROWS-READ-TEXT
038700             ' TABELLA: ' CTD-NAME.
038800
038900*
039000* --- ERRORI DI I/O ---
039100 RAISE-OPEN-ERROR.
039200     MOVE 50                           TO MR-RESULT.
039300     STRING 'ERRORE APERTURA FILE LATO ' DELIMITED BY SIZE
039400            WS-SIDE-SWITCH              DELIMITED BY SIZE
039500       INTO MR-DESCRIPTION.
039600     GOBACK.
039700
039800 RAISE-READ-ERROR.
039900     MOVE 51                           TO MR-RESULT.
040000     STRING 'ERRORE LETTURA FILE LATO '  DELIMITED BY SIZE
040100            WS-SIDE-SWITCH              DELIMITED BY SIZE
040200       INTO MR-DESCRIPTION.
040300     GOBACK.
