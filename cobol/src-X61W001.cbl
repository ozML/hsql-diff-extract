       CBL OPT(2)
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61W001.
000300 AUTHOR.     MORETTI.
000400 INSTALLATION. CED ELABORAZIONE DATI.
000500 DATE-WRITTEN. 20.07.1990.
000600 DATE-COMPILED.
000700 SECURITY.   USO INTERNO - NON DIVULGABILE.
000800*----------------------------------------------------------------
000900* X61W001 - SNAPSHOT-COMPARE - PROGRAMMA PRINCIPALE DEL BATCH
001000* MI2457.PSPS.SNAPCMP.MAIN
001100*----------------------------------------------------------------
001200* **++ Regia del batch di confronto tra due scarichi HSQLDB (uno
001300* "originale" e uno "modificato"): legge la scheda di controllo da
001400* CTLCARD (cartella di output e, al piu', un elenco di inclusione o
001500* di esclusione tabelle), richiama X61T001 su entrambi i lati per
001600* ottenere le definizioni tabella, applica il filtro, scrive il
001700* report combinato 00-ReadTables.txt, e per ogni coppia di tabelle
001800* con lo stesso nome richiama X61R001 (due volte) e X61C001 per
001900* produrre <tabella>.txt. Nato come il "capofila" del modulo X61
002000* sullo schema del BEGIN/PERFORM di X60D001, qui esteso a pilotare
002100* piu' sotto-programmi invece di un solo ciclo di lettura.
002200*----------------------------------------------------------------
002300* REGISTRO DELLE MODIFICHE
002400*----------------------------------------------------------------
002500* 20.07.1990  MORETTI   RICH.3481  PRIMA STESURA DEL PROGRAMMA
002600* 03.08.1990  MORETTI   RICH.3481  AGGIUNTO FILTRO DI INCLUSIONE/
002700*                                  ESCLUSIONE TABELLE DA CTLCARD
002800* 22.03.1992  FERRARI   RICH.3890  SCRITTURA 00-READTABLES.TXT IN
002900*                                  DUE FASI (OUTPUT POI EXTEND) PER
003000*                                  NON TRONCARE IL BLOCCO ORIGINALE
003100* 11.06.1995  RUSSO     RICH.4210  SALTO DELLA COPPIA TABELLA SE UN
003200*                                  LATO NON HA RIGHE LETTE
003300* 18.11.1998  BIANCHI   RICH.4702  VERIFICA CAMPI DATA PER ANNO
003400*                                  2000 - NESSUN IMPATTO, IL
003500*                                  PROGRAMMA NON TRATTA DATE
003600* 09.03.1999  BIANCHI   RICH.4702  CHIUSURA VERIFICA ANNO 2000 -
003700*                                  NESSUNA MODIFICA NECESSARIA
003800* 14.05.2001  RUSSO     RICH.5010  INNALZATO LIMITE ELENCO FILTRO A
003900*                                  100 NOMI TABELLA (ERA 50)
004000* 27.08.2009  GALLI     RICH.6044  MANUTENZIONE ORDINARIA - NESSUNA
004100*                                  MODIFICA FUNZIONALE
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CTLCARD                   ASSIGN TO CTLCARD
005400                                      FILE STATUS WS-CTLCARD-STATUS.
005500     SELECT RDTABRPT                  ASSIGN TO RDTABRPT
005600                                      ORGANIZATION IS LINE
005700                                      SEQUENTIAL
005800                                      FILE STATUS WS-RDTABRPT-STATUS.
005900**
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300 FD CTLCARD                    RECORDING F.
006400 01 CTLCARD-REC.
006500   03 CC-REC-TYPE               PIC X(01).
006600     88 CC-IS-HEADER                       VALUE 'H'.
006700     88 CC-IS-DETAIL                       VALUE 'D'.
006800   03 CC-BODY                   PIC X(239).
006900   03 CC-HEADER-BODY REDEFINES CC-BODY.
007000     05 CC-OUTDIR                 PIC X(100).
007100     05 CC-FILTER-MODE            PIC X(01).
007200       88 CC-MODE-INCLUDE                    VALUE 'I'.
007300       88 CC-MODE-EXCLUDE                    VALUE 'E'.
007400       88 CC-MODE-NONE                       VALUE 'N'.
007500     05 FILLER                    PIC X(138).
007600   03 CC-DETAIL-BODY REDEFINES CC-BODY.
007700     05 CC-FILTER-NAME            PIC X(30).
007800     05 FILLER                    PIC X(209).
007900*
008000 FD RDTABRPT                   RECORDING F.
008100 01 RDTABRPT-REC.
008200   03 RPT-LINE                  PIC X(200).
008300   03 FILLER                    PIC X(01).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01 WK-LITERALS.
008800   03 CC-TABLE-PARSER           PIC X(08) VALUE 'X61T001'.
008900   03 CC-ROW-PARSER             PIC X(08) VALUE 'X61R001'.
009000   03 CC-DIFF-PROCESSOR         PIC X(08) VALUE 'X61C001'.
009100*
009200 01 WS-SIDE-SWITCH              PIC X(01) VALUE SPACE.
009300   88 SIDE-IS-ORIGINAL                    VALUE 'O'.
009400   88 SIDE-IS-CHANGED                     VALUE 'C'.
009500*
009600 01 LS-FILE-STATUSES.
009700   03 WS-CTLCARD-STATUS         PIC XX.
009800     88 CTLCARD-OK                        VALUE '00'.
009900     88 CTLCARD-EOF                       VALUE '10'.
010000   03 WS-RDTABRPT-STATUS        PIC XX.
010100     88 RDTABRPT-OK                       VALUE '00'.
010200*
010300* --- liste delle definizioni tabella, un lato per copia generica ---
010400 COPY X61WTBD REPLACING ==TBL-DEFINITIONS== BY ==O-TBL-DEFINITIONS==
010500                        ==TBL-DEF-TOT==     BY ==O-TBL-DEF-TOT==
010600                        ==TBL-DEF-TB==      BY ==O-TBL-DEF-TB==
010700                        ==TBL-DEF-ENTRY==   BY ==O-TBL-DEF-ENTRY==
010800                        ==TBL-IDX==         BY ==O-TBL-IDX==
010900                        ==TBL-NAME==        BY ==O-TBL-NAME==
011000                        ==TBL-COLUMN-COUNT==BY ==O-TBL-COLUMN-COUNT==
011100                        ==TBL-COLUMNS==     BY ==O-TBL-COLUMNS==
011200                        ==COL-DEF==         BY ==O-COL-DEF==
011300                        ==COL-IDX==         BY ==O-COL-IDX==
011400                        ==COL-NAME==        BY ==O-COL-NAME==
011500                        ==COL-TYPE==        BY ==O-COL-TYPE==
011600                        ==COL-IS-PK==       BY ==O-COL-IS-PK==
011700                        ==COL-PK==          BY ==O-COL-PK==
011800                        ==COL-NOT-PK==      BY ==O-COL-NOT-PK==
011900                        ==COL-IS-UNIQUE==   BY ==O-COL-IS-UNIQUE==
012000                        ==COL-UNIQUE==      BY ==O-COL-UNIQUE==
012100                        ==COL-NOT-UNIQUE==  BY ==O-COL-NOT-UNIQUE==
012200                        ==COL-IS-NULLABLE== BY ==O-COL-IS-NULLABLE==
012300                        ==COL-NULLABLE==    BY ==O-COL-NULLABLE==
012400                        ==COL-NOT-NULLABLE==BY ==O-COL-NOT-NULLABLE==.
012500*
012600 COPY X61WTBD REPLACING ==TBL-DEFINITIONS== BY ==C-TBL-DEFINITIONS==
012700                        ==TBL-DEF-TOT==     BY ==C-TBL-DEF-TOT==
012800                        ==TBL-DEF-TB==      BY ==C-TBL-DEF-TB==
012900                        ==TBL-DEF-ENTRY==   BY ==C-TBL-DEF-ENTRY==
013000                        ==TBL-IDX==         BY ==C-TBL-IDX==
013100                        ==TBL-NAME==        BY ==C-TBL-NAME==
013200                        ==TBL-COLUMN-COUNT==BY ==C-TBL-COLUMN-COUNT==
013300                        ==TBL-COLUMNS==     BY ==C-TBL-COLUMNS==
013400                        ==COL-DEF==         BY ==C-COL-DEF==
013500                        ==COL-IDX==         BY ==C-COL-IDX==
013600                        ==COL-NAME==        BY ==C-COL-NAME==
013700                        ==COL-TYPE==        BY ==C-COL-TYPE==
013800                        ==COL-IS-PK==       BY ==C-COL-IS-PK==
013900                        ==COL-PK==          BY ==C-COL-PK==
014000                        ==COL-NOT-PK==      BY ==C-COL-NOT-PK==
014100                        ==COL-IS-UNIQUE==   BY ==C-COL-IS-UNIQUE==
014200                        ==COL-UNIQUE==      BY ==C-COL-UNIQUE==
014300                        ==COL-NOT-UNIQUE==  BY ==C-COL-NOT-UNIQUE==
014400                        ==COL-IS-NULLABLE== BY ==C-COL-IS-NULLABLE==
014500                        ==COL-NULLABLE==    BY ==C-COL-NULLABLE==
014600                        ==COL-NOT-NULLABLE==BY ==C-COL-NOT-NULLABLE==.
014700*
014800* --- copia generica "di lavoro", usata solo per compattare l'elenco
014900*     tabelle quando si applica un filtro di inclusione/esclusione -
015000 COPY X61WTBD.
015100*
015200* --- l'unica tabella in elaborazione in un dato momento, passata
015300*     per CALL a X61R001/X61C001 ---
015400 COPY X61WTB1.
015500*
015600* --- insieme righe lette per la tabella corrente, un lato ciascuno -
015700 COPY X61WROW REPLACING ==ROW-== BY ==O-ROW-==.
015800*
015900 COPY X61WROW REPLACING ==ROW-== BY ==C-ROW-==.
016000*
016100 COPY X61WCTL.
016200 COPY X61WSW.
016300 COPY X61WMR.
016400*
016500 01 WS-CANDIDATE-NAME           PIC X(30) VALUE SPACE.
016600*
016700 01 WS-FILTER-NAME-LOWER        PIC X(30) VALUE SPACE.
016800 01 WS-NAME-MATCHED-SW          PIC X(01) VALUE 'N'.
016900   88 WS-NAME-MATCHED                     VALUE 'Y'.
017000*
017100 01 WS-TABLE-MATCH-AREA.
017200   03 WS-MATCH-FOUND-SW         PIC X(01) VALUE 'N'.
017300     88 WS-MATCH-FOUND                    VALUE 'Y'.
017400   03 WS-MATCHED-C-IDX          PIC 9(05) COMP VALUE ZERO.
017500*
017600 01 WS-BATCH-COUNTER-AREA.
017700   03 WS-TABLES-READ-O-CTR      PIC 9(05) COMP VALUE ZERO.
017800   03 WS-TABLES-READ-C-CTR      PIC 9(05) COMP VALUE ZERO.
017900   03 WS-TABLES-PROCESSED-CTR   PIC 9(05) COMP VALUE ZERO.
018000   03 WS-TABLES-SKIPPED-CTR     PIC 9(05) COMP VALUE ZERO.
018100*
018200 01 WS-BATCH-CTR-TEXT-AREA.
018300   03 WS-BATCH-CTR-DISP         PIC 9(05) VALUE ZERO.
018400   03 WS-BATCH-CTR-TEXT REDEFINES WS-BATCH-CTR-DISP
018500                                PIC X(05).
018600   03 FILLER                    PIC X(03).
018700*
018800 01 WS-BOOL-TEXT-AREA.
018900   03 WS-BOOL-PK                PIC X(05) VALUE SPACE.
019000   03 WS-BOOL-UNIQUE            PIC X(05) VALUE SPACE.
019100   03 WS-BOOL-NULLABLE          PIC X(05) VALUE SPACE.
019200*
019300 01 WS-RPT-LINE-WORK            PIC X(200) VALUE SPACE.
019400*
019500**
019600 PROCEDURE DIVISION.
019700*
019800 BEGIN.
019900     PERFORM READ-CONTROL-CARD.
020000
020100     PERFORM PARSE-ORIGINAL-SIDE.
020200     PERFORM PARSE-CHANGED-SIDE.
020300
020400     PERFORM APPLY-TABLE-FILTER.
020500
020600     PERFORM WRITE-READ-TABLES-REPORT.
020700
020800     PERFORM PROCESS-COMMON-TABLES.
020900
021000     PERFORM SHOW-BATCH-COUNTERS.
021100
021200     GOBACK.
021300
021400*
021500* --- lettura scheda di controllo: una riga header (CTL-OUTDIR e
021600*     modo filtro) seguita da zero o piu' righe dettaglio (un nome
021700*     tabella ciascuna) ---
021800 READ-CONTROL-CARD.
021900     OPEN INPUT CTLCARD.
022000
022100     IF NOT CTLCARD-OK
022200        DISPLAY 'CTLCARD OPEN ERROR - FS: ' WS-CTLCARD-STATUS
022300        PERFORM RAISE-OPEN-ERROR
022400     END-IF.
022500
022600     READ CTLCARD.
022700
022800     IF NOT CTLCARD-OK
022900        DISPLAY 'CTLCARD READ ERROR - FS: ' WS-CTLCARD-STATUS
023000        PERFORM RAISE-OPEN-ERROR
023100     END-IF.
023200
023300     IF NOT CC-IS-HEADER
023400        DISPLAY 'CTLCARD - MANCA LA RIGA HEADER'
023500        PERFORM RAISE-OPEN-ERROR
023600     END-IF.
023700
023800     MOVE CC-OUTDIR                TO CTL-OUTDIR.
023900     MOVE ZERO                     TO CTL-FILTER-TOT.
024000
024100     EVALUATE TRUE
024200        WHEN CC-MODE-INCLUDE
024300           SET INCLUDE-MODE        TO TRUE
024400        WHEN CC-MODE-EXCLUDE
024500           SET EXCLUDE-MODE        TO TRUE
024600        WHEN OTHER
024700           SET NO-FILTER-MODE      TO TRUE
024800     END-EVALUATE.
024900
025000     PERFORM READ-NEXT-CTLCARD-LINE.
025100
025200     PERFORM APPEND-ONE-FILTER-NAME UNTIL CTLCARD-EOF.
025300
025400     CLOSE CTLCARD.
025500
025600*
025700 APPEND-ONE-FILTER-NAME.
025800     ADD 1                         TO CTL-FILTER-TOT.
025900     SET CTL-FILTER-IDX            TO CTL-FILTER-TOT.
026000     MOVE CC-FILTER-NAME
026100                 TO CTL-FILTER-NAME (CTL-FILTER-IDX).
026200     PERFORM READ-NEXT-CTLCARD-LINE.
026300
026400*
026500 READ-NEXT-CTLCARD-LINE.
026600     READ CTLCARD.
026700
026800     IF NOT CTLCARD-OK AND NOT CTLCARD-EOF
026900        DISPLAY 'CTLCARD READ ERROR - FS: ' WS-CTLCARD-STATUS
027000        PERFORM RAISE-OPEN-ERROR
027100     END-IF.
027200
027300*
027400 PARSE-ORIGINAL-SIDE.
027500     INITIALIZE O-TBL-DEFINITIONS.
027600     INITIALIZE MR.
027700     SET SIDE-IS-ORIGINAL          TO TRUE.
027800
027900     CALL CC-TABLE-PARSER USING WS-SIDE-SWITCH
028000                                O-TBL-DEFINITIONS
028100                                MR
028200              ON EXCEPTION PERFORM RAISE-CALL-ERROR
028300     END-CALL.
028400
028500     IF NOT MR-OK
028600        PERFORM RAISE-CALL-ERROR
028700     END-IF.
028800
028900     MOVE O-TBL-DEF-TOT             TO WS-TABLES-READ-O-CTR.
029000
029100*
029200 PARSE-CHANGED-SIDE.
029300     INITIALIZE C-TBL-DEFINITIONS.
029400     INITIALIZE MR.
029500     SET SIDE-IS-CHANGED           TO TRUE.
029600
029700     CALL CC-TABLE-PARSER USING WS-SIDE-SWITCH
029800                                C-TBL-DEFINITIONS
029900                                MR
030000              ON EXCEPTION PERFORM RAISE-CALL-ERROR
030100     END-CALL.
030200
030300     IF NOT MR-OK
030400        PERFORM RAISE-CALL-ERROR
030500     END-IF.
030600
030700     MOVE C-TBL-DEF-TOT             TO WS-TABLES-READ-C-CTR.
030800
030900*
031000* --- applica al piu' un filtro (inclusione vince su esclusione) ai
031100*     due elenchi di tabelle appena letti ---
031200 APPLY-TABLE-FILTER.
031300     IF NO-FILTER-MODE
031400        GO TO APPLY-TABLE-FILTER-EXIT
031500     END-IF.
031600
031700     PERFORM FILTER-ORIGINAL-TABLES.
031800     PERFORM FILTER-CHANGED-TABLES.
031900
032000 APPLY-TABLE-FILTER-EXIT.
032100     EXIT.
032200
032300*
032400 FILTER-ORIGINAL-TABLES.
032500     MOVE ZERO                      TO TBL-DEF-TOT.
032600
032700     PERFORM CHECK-ONE-ORIGINAL-TABLE
032800        VARYING O-TBL-IDX FROM 1 BY 1
032900        UNTIL O-TBL-IDX > O-TBL-DEF-TOT.
033000
033100     MOVE TBL-DEFINITIONS           TO O-TBL-DEFINITIONS.
033200
033300*
033400 CHECK-ONE-ORIGINAL-TABLE.
033500     MOVE O-TBL-NAME (O-TBL-IDX)    TO WS-CANDIDATE-NAME.
033600     PERFORM MATCH-FILTER-NAME.
033700
033800     IF (INCLUDE-MODE AND WS-NAME-MATCHED)
033900     OR (EXCLUDE-MODE AND NOT WS-NAME-MATCHED)
034000        ADD 1                       TO TBL-DEF-TOT
034100        SET TBL-IDX                 TO TBL-DEF-TOT
034200        MOVE O-TBL-DEF-ENTRY (O-TBL-IDX) TO TBL-DEF-ENTRY (TBL-IDX)
034300     END-IF.
034400
034500*
034600 FILTER-CHANGED-TABLES.
034700     MOVE ZERO                      TO TBL-DEF-TOT.
034800
034900     PERFORM CHECK-ONE-CHANGED-TABLE
035000        VARYING C-TBL-IDX FROM 1 BY 1
035100        UNTIL C-TBL-IDX > C-TBL-DEF-TOT.
035200
035300     MOVE TBL-DEFINITIONS           TO C-TBL-DEFINITIONS.
035400
035500*
035600 CHECK-ONE-CHANGED-TABLE.
035700     MOVE C-TBL-NAME (C-TBL-IDX)    TO WS-CANDIDATE-NAME.
035800     PERFORM MATCH-FILTER-NAME.
035900
036000     IF (INCLUDE-MODE AND WS-NAME-MATCHED)
036100     OR (EXCLUDE-MODE AND NOT WS-NAME-MATCHED)
036200        ADD 1                       TO TBL-DEF-TOT
036300        SET TBL-IDX                 TO TBL-DEF-TOT
036400        MOVE C-TBL-DEF-ENTRY (C-TBL-IDX) TO TBL-DEF-ENTRY (TBL-IDX)
036500     END-IF.
036600
036700*
036800* --- confronto senza distinzione maiuscole/minuscole di
036900*     WS-CANDIDATE-NAME contro l'elenco filtro CTL-FILTER-NAME ---
037000 MATCH-FILTER-NAME.
037100     MOVE 'N'                       TO WS-NAME-MATCHED-SW.
037200     INSPECT WS-CANDIDATE-NAME CONVERTING
037300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037400          TO 'abcdefghijklmnopqrstuvwxyz'.
037500
037600     PERFORM COMPARE-ONE-FILTER-NAME
037700        VARYING CTL-FILTER-IDX FROM 1 BY 1
037800        UNTIL CTL-FILTER-IDX > CTL-FILTER-TOT
037900           OR WS-NAME-MATCHED.
038000
038100*
038200 COMPARE-ONE-FILTER-NAME.
038300     MOVE CTL-FILTER-NAME (CTL-FILTER-IDX) TO WS-FILTER-NAME-LOWER.
038400     INSPECT WS-FILTER-NAME-LOWER CONVERTING
038500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038600          TO 'abcdefghijklmnopqrstuvwxyz'.
038700
038800     IF WS-FILTER-NAME-LOWER EQUAL WS-CANDIDATE-NAME
038900        SET WS-NAME-MATCHED          TO TRUE
039000     END-IF.
039100
039200*
039300* --- report combinato: blocco lati originale poi (append) lato
039400*     modificato, secondo il layout dato ---
039500 WRITE-READ-TABLES-REPORT.
039600     OPEN OUTPUT RDTABRPT.
039700
039800     IF NOT RDTABRPT-OK
039900        DISPLAY 'RDTABRPT OPEN ERROR - FS: ' WS-RDTABRPT-STATUS
040000        PERFORM RAISE-OPEN-ERROR
040100     END-IF.
040200
040300     MOVE SPACE                     TO RPT-LINE.
040400     MOVE '* Original tables:'      TO RPT-LINE.
040500     WRITE RDTABRPT-REC.
040600
040700     PERFORM WRITE-ONE-ORIGINAL-TABLE-BLOCK
040800        VARYING O-TBL-IDX FROM 1 BY 1
040900        UNTIL O-TBL-IDX > O-TBL-DEF-TOT.
041000
041100     CLOSE RDTABRPT.
041200
041300     OPEN EXTEND RDTABRPT.
041400
041500     IF NOT RDTABRPT-OK
041600        DISPLAY 'RDTABRPT EXTEND ERROR - FS: ' WS-RDTABRPT-STATUS
041700        PERFORM RAISE-OPEN-ERROR
041800     END-IF.
041900
042000     MOVE SPACE                     TO RPT-LINE.
042100     MOVE '* Changed tables:'       TO RPT-LINE.
042200     WRITE RDTABRPT-REC.
042300
042400     PERFORM WRITE-ONE-CHANGED-TABLE-BLOCK
042500        VARYING C-TBL-IDX FROM 1 BY 1
042600        UNTIL C-TBL-IDX > C-TBL-DEF-TOT.
042700
042800     CLOSE RDTABRPT.
042900
043000*
043100 WRITE-ONE-ORIGINAL-TABLE-BLOCK.
043200     MOVE SPACE                     TO WS-RPT-LINE-WORK.
043300     STRING 'Table ' DELIMITED BY SIZE
043400            O-TBL-NAME (O-TBL-IDX) DELIMITED BY SPACE
043500            ' ('      DELIMITED BY SIZE
043600                 INTO WS-RPT-LINE-WORK.
043700     MOVE WS-RPT-LINE-WORK          TO RPT-LINE.
043800     WRITE RDTABRPT-REC.
043900
044000     PERFORM WRITE-ONE-ORIGINAL-COLUMN-LINE
044100        VARYING O-COL-IDX FROM 1 BY 1
044200        UNTIL O-COL-IDX > O-TBL-COLUMN-COUNT (O-TBL-IDX).
044300
044400     MOVE SPACE                     TO RPT-LINE.
044500     MOVE ')'                       TO RPT-LINE.
044600     WRITE RDTABRPT-REC.
044700
044800     MOVE SPACE                     TO RPT-LINE.
044900     WRITE RDTABRPT-REC.
045000
045100*
045200 WRITE-ONE-ORIGINAL-COLUMN-LINE.
045300     MOVE 'false'                   TO WS-BOOL-PK.
045400     IF O-COL-PK (O-TBL-IDX, O-COL-IDX)
045500        MOVE 'true'                 TO WS-BOOL-PK
045600     END-IF.
045700
045800     MOVE 'false'                   TO WS-BOOL-UNIQUE.
045900     IF O-COL-UNIQUE (O-TBL-IDX, O-COL-IDX)
046000        MOVE 'true'                 TO WS-BOOL-UNIQUE
046100     END-IF.
046200
046300     MOVE 'false'                   TO WS-BOOL-NULLABLE.
046400     IF O-COL-NULLABLE (O-TBL-IDX, O-COL-IDX)
046500        MOVE 'true'                 TO WS-BOOL-NULLABLE
046600     END-IF.
046700
046800     MOVE SPACE                     TO WS-RPT-LINE-WORK.
046900     STRING '  Column '     DELIMITED BY SIZE
047000            O-COL-NAME (O-TBL-IDX, O-COL-IDX) DELIMITED BY SPACE
047100            ' (type='       DELIMITED BY SIZE
047200            O-COL-TYPE (O-TBL-IDX, O-COL-IDX) DELIMITED BY SPACE
047300            ', isPrimaryKey=' DELIMITED BY SIZE
047400            WS-BOOL-PK      DELIMITED BY SPACE
047500            ', isUnique='   DELIMITED BY SIZE
047600            WS-BOOL-UNIQUE  DELIMITED BY SPACE
047700            ', isNullable=' DELIMITED BY SIZE
047800            WS-BOOL-NULLABLE DELIMITED BY SPACE
047900            ')'             DELIMITED BY SIZE
048000                 INTO WS-RPT-LINE-WORK.
048100     MOVE WS-RPT-LINE-WORK          TO RPT-LINE.
048200     WRITE RDTABRPT-REC.
048300
048400*
048500 WRITE-ONE-CHANGED-TABLE-BLOCK.
048600     MOVE SPACE                     TO WS-RPT-LINE-WORK.
048700     STRING 'Table ' DELIMITED BY SIZE
048800            C-TBL-NAME (C-TBL-IDX) DELIMITED BY SPACE
048900            ' ('      DELIMITED BY SIZE
049000                 INTO WS-RPT-LINE-WORK.
049100     MOVE WS-RPT-LINE-WORK          TO RPT-LINE.
049200     WRITE RDTABRPT-REC.
049300
049400     PERFORM WRITE-ONE-CHANGED-COLUMN-LINE
049500        VARYING C-COL-IDX FROM 1 BY 1
049600        UNTIL C-COL-IDX > C-TBL-COLUMN-COUNT (C-TBL-IDX).
049700
049800     MOVE SPACE                     TO RPT-LINE.
049900     MOVE ')'                       TO RPT-LINE.
050000     WRITE RDTABRPT-REC.
050100
050200     MOVE SPACE                     TO RPT-LINE.
050300     WRITE RDTABRPT-REC.
050400
050500*
050600 WRITE-ONE-CHANGED-COLUMN-LINE.
050700     MOVE 'false'                   TO WS-BOOL-PK.
050800     IF C-COL-PK (C-TBL-IDX, C-COL-IDX)
050900        MOVE 'true'                 TO WS-BOOL-PK
051000     END-IF.
051100
051200     MOVE 'false'                   TO WS-BOOL-UNIQUE.
051300     IF C-COL-UNIQUE (C-TBL-IDX, C-COL-IDX)
051400        MOVE 'true'                 TO WS-BOOL-UNIQUE
051500     END-IF.
051600
051700     MOVE 'false'                   TO WS-BOOL-NULLABLE.
051800     IF C-COL-NULLABLE (C-TBL-IDX, C-COL-IDX)
051900        MOVE 'true'                 TO WS-BOOL-NULLABLE
052000     END-IF.
052100
052200     MOVE SPACE                     TO WS-RPT-LINE-WORK.
052300     STRING '  Column '     DELIMITED BY SIZE
052400            C-COL-NAME (C-TBL-IDX, C-COL-IDX) DELIMITED BY SPACE
052500            ' (type='       DELIMITED BY SIZE
052600            C-COL-TYPE (C-TBL-IDX, C-COL-IDX) DELIMITED BY SPACE
052700            ', isPrimaryKey=' DELIMITED BY SIZE
052800            WS-BOOL-PK      DELIMITED BY SPACE
052900            ', isUnique='   DELIMITED BY SIZE
053000            WS-BOOL-UNIQUE  DELIMITED BY SPACE
053100            ', isNullable=' DELIMITED BY SIZE
053200            WS-BOOL-NULLABLE DELIMITED BY SPACE
053300            ')'             DELIMITED BY SIZE
053400                 INTO WS-RPT-LINE-WORK.
053500     MOVE WS-RPT-LINE-WORK          TO RPT-LINE.
053600     WRITE RDTABRPT-REC.
053700
053800*
053900* --- per ogni tabella originale con omonima tra le modificate
054000*     (confronto con distinzione maiuscole/minuscole): legge le
054100*     righe dei due lati e richiama il confronto ---
054200 PROCESS-COMMON-TABLES.
054300     PERFORM CHECK-ONE-TABLE-PAIR
054400        VARYING O-TBL-IDX FROM 1 BY 1
054500        UNTIL O-TBL-IDX > O-TBL-DEF-TOT.
054600
054700*
054800 CHECK-ONE-TABLE-PAIR.
054900     PERFORM FIND-MATCHING-CHANGED-TABLE.
055000     IF WS-MATCH-FOUND
055100        PERFORM PROCESS-ONE-TABLE-PAIR
055200     END-IF.
055300
055400*
055500 FIND-MATCHING-CHANGED-TABLE.
055600     MOVE 'N'                       TO WS-MATCH-FOUND-SW.
055700     MOVE ZERO                      TO WS-MATCHED-C-IDX.
055800
055900     PERFORM COMPARE-ONE-CHANGED-TABLE-NAME
056000        VARYING C-TBL-IDX FROM 1 BY 1
056100        UNTIL C-TBL-IDX > C-TBL-DEF-TOT
056200           OR WS-MATCH-FOUND.
056300
056400*
056500 COMPARE-ONE-CHANGED-TABLE-NAME.
056600     IF C-TBL-NAME (C-TBL-IDX) EQUAL O-TBL-NAME (O-TBL-IDX)
056700        SET WS-MATCH-FOUND          TO TRUE
056800        SET WS-MATCHED-C-IDX        TO C-TBL-IDX
056900     END-IF.
057000
057100*
057200 PROCESS-ONE-TABLE-PAIR.
057300     SET C-TBL-IDX                  TO WS-MATCHED-C-IDX.
057400     MOVE O-TBL-DEF-ENTRY (O-TBL-IDX) TO CURRENT-TABLE-DEF.
057500
057600     INITIALIZE O-ROW-DATA-SET.
057700     INITIALIZE MR.
057800     SET SIDE-IS-ORIGINAL           TO TRUE.
057900     CALL CC-ROW-PARSER USING WS-SIDE-SWITCH
058000                              CURRENT-TABLE-DEF
058100                              O-ROW-DATA-SET
058200                              MR
058300              ON EXCEPTION PERFORM RAISE-CALL-ERROR
058400     END-CALL.
058500     IF NOT MR-OK
058600        PERFORM RAISE-CALL-ERROR
058700     END-IF.
058800
058900     INITIALIZE C-ROW-DATA-SET.
059000     INITIALIZE MR.
059100     SET SIDE-IS-CHANGED            TO TRUE.
059200     CALL CC-ROW-PARSER USING WS-SIDE-SWITCH
059300                              CURRENT-TABLE-DEF
059400                              C-ROW-DATA-SET
059500                              MR
059600              ON EXCEPTION PERFORM RAISE-CALL-ERROR
059700     END-CALL.
059800     IF NOT MR-OK
059900        PERFORM RAISE-CALL-ERROR
060000     END-IF.
060100
060200     IF O-ROW-SET-TOT EQUAL ZERO OR C-ROW-SET-TOT EQUAL ZERO
060300        ADD 1                       TO WS-TABLES-SKIPPED-CTR
060400        DISPLAY 'TABELLA SALTATA (NESSUNA RIGA LETTA SU UN LATO): '
060500                CTD-NAME
060600     ELSE
060700        INITIALIZE MR
060800        CALL CC-DIFF-PROCESSOR USING CTL-OUTDIR
060900                                    CURRENT-TABLE-DEF
061000                                    O-ROW-DATA-SET
061100                                    C-ROW-DATA-SET
061200                                    MR
061300                 ON EXCEPTION PERFORM RAISE-CALL-ERROR
061400        END-CALL
061500        IF NOT MR-OK
061600           PERFORM RAISE-CALL-ERROR
061700        END-IF
061800        ADD 1                       TO WS-TABLES-PROCESSED-CTR
061900     END-IF.
062000
062100*
062200 SHOW-BATCH-COUNTERS.
062300     MOVE WS-TABLES-READ-O-CTR      TO WS-BATCH-CTR-DISP.
062400     DISPLAY 'TABELLE LETTE LATO ORIGINALE: ' WS-BATCH-CTR-TEXT.
062500
062600     MOVE WS-TABLES-READ-C-CTR      TO WS-BATCH-CTR-DISP.
062700     DISPLAY 'TABELLE LETTE LATO MODIFICATO: ' WS-BATCH-CTR-TEXT.
062800
062900     MOVE WS-TABLES-PROCESSED-CTR   TO WS-BATCH-CTR-DISP.
063000     DISPLAY 'TABELLE CONFRONTATE: ' WS-BATCH-CTR-TEXT.
063100
063200     MOVE WS-TABLES-SKIPPED-CTR     TO WS-BATCH-CTR-DISP.
063300     DISPLAY 'TABELLE SALTATE: ' WS-BATCH-CTR-TEXT.
063400
063500*
063600 RAISE-CALL-ERROR.
063700     DISPLAY 'ERRORE SEGNALATO DAL SOTTO-PROGRAMMA RICHIAMATO'.
063800     DISPLAY 'MR-RESULT: ' MR-RESULT ' MR-DESCRIPTION: '
063900             MR-DESCRIPTION.
064000     MOVE 8                         TO RETURN-CODE.
064100     GOBACK.
064200
064300*
064400 RAISE-OPEN-ERROR.
064500     MOVE 8                         TO RETURN-CODE.
064600     GOBACK.
