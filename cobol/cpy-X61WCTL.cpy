000100* **++ Area della scheda di controllo letta da CTLCARD all'avvio
000200* del batch. Adattata da X60MCP (tabella MP-OVERRIDE: stesso
000300* schema contatore+OCCURS DEPENDING ON, qui per l'elenco dei nomi
000400* tabella inclusi/esclusi invece delle regole di override DE).
000500 01 CONTROL-CARD-AREA.
000600   03 CTL-OUTDIR                PIC X(100)    VALUE SPACE.
000700   03 FILLER                    PIC X(04).
000800*
000900   03 CTL-FILTER.
001000     05 CTL-FILTER-TOT          PIC 9(09) COMP VALUE ZERO.
001100     05 CTL-FILTER-TB.
001200       10 CTL-FILTER-NAME         PIC X(30)
001300                          OCCURS 0 TO 100 TIMES
001400                          DEPENDING ON CTL-FILTER-TOT
001500                          INDEXED BY CTL-FILTER-IDX.
001600   03 FILLER                    PIC X(06).
