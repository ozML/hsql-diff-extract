       CBL OPT(2) DYNAM
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61DTS01.
000300 AUTHOR.     CONTI.
000400 INSTALLATION. CED ELABORAZIONE DATI.
000500 DATE-WRITTEN. 22.03.1989.
000600 DATE-COMPILED.
000700 SECURITY.   USO INTERNO - NON DIVULGABILE.
000800*----------------------------------------------------------------
000900* X61DTS01 - Test suite di X61T001 (TABLE-PARSER)
001000* MI2457.PSPS.SNAPCMP.XUNIT
001100*----------------------------------------------------------------
001200* **++ Per ogni caso di prova letto da TCIN: scrive la riga DDL di
001300* prova nel file ORIGFILE (lo stesso DD che X61T001 legge per il
001400* lato "originale"), richiama X61T001, e confronta il numero di
001500* colonne/il tipo/i flag PK-UNIQUE-NULLABLE della prima colonna
001600* ottenuti contro i valori attesi della scheda di prova. Stessa
001700* tecnica di X60DTS01 (scrivere il caso di prova, chiamare il
001800* sotto-programma sotto test, confrontare MR-RESULT), adattata
001900* perche' qui l'ingresso del programma sotto test e' un file e non
002000* un'area LINKAGE.
002100*----------------------------------------------------------------
002200* REGISTRO DELLE MODIFICHE
002300*----------------------------------------------------------------
002400* 22.03.1989  CONTI     RICH.3401  PRIMA STESURA DEL PROGRAMMA
002500* 30.03.1989  CONTI     RICH.3401  AGGIUNTO CONFRONTO SU COL-IS-
002600*                                  UNIQUE E COL-IS-NULLABLE
002700* 14.09.1991  FERRARI   RICH.3801  AGGIUNTA RIGA DI DETTAGLIO IN
002800*                                  CASO DI INSUCCESSO (COLONNA
002900*                                  ATTESA/OTTENUTA)
003000* 18.11.1998  BIANCHI   RICH.4702  VERIFICA CAMPI DATA PER ANNO
003100*                                  2000 - NESSUN IMPATTO, IL
003200*                                  PROGRAMMA NON TRATTA DATE
003300* 09.03.1999  BIANCHI   RICH.4702  CHIUSURA VERIFICA ANNO 2000 -
003400*                                  NESSUNA MODIFICA NECESSARIA
003500* 27.08.2009  GALLI     RICH.6044  MANUTENZIONE ORDINARIA - NESSUNA
003600*                                  MODIFICA FUNZIONALE
003700* 14.10.2009  GALLI     RICH.6061  RIGA DI DETTAGLIO MISMATCH IN
003800*                                  CASO DI INSUCCESSO
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TCIN                      ASSIGN TO TCIN
005100                                      FILE STATUS TCIN-FS.
005200     SELECT ORIGFILE                  ASSIGN TO ORIGFILE
005300                                      ORGANIZATION IS LINE
005400                                      SEQUENTIAL
005500                                      FILE STATUS ORIGFILE-FS.
005600**
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000 FD TCIN                      RECORDING F.
006100 01 TCIN-REC.
006200   03 TCIN-DESCRIPTION         PIC X(50).
006300   03 FILLER                   PIC X(01).
006400   03 TCIN-DDL-LINE            PIC X(240).
006500   03 FILLER                   PIC X(01).
006600   03 TCIN-EXPECTED-COLUMN-COUNT PIC 9(03).
006700   03 FILLER                   PIC X(01).
006800   03 TCIN-EXPECTED-COL1-NAME  PIC X(30).
006900   03 TCIN-EXPECTED-COL1-TYPE  PIC X(10).
007000   03 TCIN-EXPECTED-COL1-PK    PIC X(01).
007100     88 TCIN-EXP-COL1-IS-PK              VALUE 'Y'.
007200   03 TCIN-EXPECTED-COL1-UNIQUE PIC X(01).
007300     88 TCIN-EXP-COL1-IS-UNIQUE          VALUE 'Y'.
007400   03 TCIN-EXPECTED-COL1-NULLABLE PIC X(01).
007500     88 TCIN-EXP-COL1-IS-NULLABLE        VALUE 'Y'.
007600   03 FILLER                   PIC X(12).
007700*
007800 FD ORIGFILE                   RECORDING F.
007900 01 ORIGFILE-REC.
008000   03 ORIGFILE-TEXT            PIC X(240).
008100   03 FILLER                   PIC X(01).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01 WK-LITERALS.
008600   03 CC-TABLE-PARSER          PIC X(08) VALUE 'X61T001'.
008700   03 WS-YES                   PIC X(01) VALUE 'Y'.
008800   03 WS-NO                    PIC X(01) VALUE 'N'.
008900*
009000 01 WS-SIDE-SWITCH              PIC X(01) VALUE SPACE.
009100   88 SIDE-IS-ORIGINAL                    VALUE 'O'.
009200   88 SIDE-IS-CHANGED                     VALUE 'C'.
009300*
009400 01 LS-FILE-STATUSES.
009500   03 TCIN-FS                  PIC XX.
009600     88 TCIN-OK                          VALUE '00'.
009700     88 TCIN-EOF                         VALUE '10'.
009800   03 ORIGFILE-FS              PIC XX.
009900     88 ORIGFILE-OK                      VALUE '00'.
010000*
010100 01 WS-TEST-CASE-CTR-TEXT-AREA.
010200   03 WS-TEST-CASE-CTR-DISP    PIC 9(05) VALUE ZERO.
010300   03 WS-TEST-CASE-CTR-TEXT REDEFINES WS-TEST-CASE-CTR-DISP
010400                                PIC X(05).
010500   03 FILLER                   PIC X(03).
010600*
010700 01 WS-ACTUAL-COLUMN-COUNT-AREA.
010800   03 WS-ACTUAL-COLUMN-COUNT   PIC 9(03) VALUE ZERO.
010900   03 WS-ACTUAL-COLUMN-COUNT-X REDEFINES WS-ACTUAL-COLUMN-COUNT
011000                                PIC X(03).
011100   03 FILLER                   PIC X(04).
011200*
011300 01 WS-MISMATCH-LINE-AREA.
011400   03 WS-MISMATCH-LINE         PIC X(200) VALUE SPACE.
011500   03 FILLER REDEFINES WS-MISMATCH-LINE.
011600     05 WS-MISMATCH-FIRST-WORD   PIC X(20).
011700     05 FILLER                   PIC X(180).
011800*
011900 COPY X61WTBD.
012000 COPY X61WMR.
012100*
012200 LOCAL-STORAGE SECTION.
012300 01 LS-TEST-CASE-SWITCH       PIC X.
012400   88 TEST-CASE-PASSED          VALUE 'P'.
012500   88 TEST-CASE-FAILED          VALUE 'F'.
012600*
012700 01 LS-COUNTERS.
012800   03 TEST-CASE-CTR           PIC S9(9) COMP VALUE ZERO.
012900   03 TEST-CASE-PASSED-CTR    PIC S9(9) COMP VALUE ZERO.
013000   03 TEST-CASE-FAILED-CTR    PIC S9(9) COMP VALUE ZERO.
013100*
013200**
013300 PROCEDURE DIVISION.
013400*
013500 MAIN.
013600     DISPLAY ' ************** X61DTS01 START **************'.
013700
013800     PERFORM OPEN-TEST-CASES-FILE.
013900     PERFORM READ-TEST-CASES-FILE.
014000
014100     PERFORM RUN-ONE-TEST-CASE UNTIL TCIN-EOF.
014200
014300     PERFORM CLOSE-TEST-CASES-FILE.
014400
014500     PERFORM SHOW-STATISTICS.
014600
014700     DISPLAY ' *************** X61DTS01 END ***************'.
014800
014900     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
015000        MOVE 12                     TO RETURN-CODE
015100     END-IF.
015200
015300     GOBACK.
015400
015500*
015600 RUN-ONE-TEST-CASE.
015700     PERFORM EXECUTE-TEST-CASE.
015800     PERFORM READ-TEST-CASES-FILE.
015900
016000*
016100 OPEN-TEST-CASES-FILE.
016200     OPEN INPUT TCIN.
016300
016400     IF NOT TCIN-OK
016500        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
016600        PERFORM RAISE-ERROR
016700     END-IF.
016800
016900*
017000 READ-TEST-CASES-FILE.
017100     READ TCIN.
017200
017300     IF NOT TCIN-OK AND NOT TCIN-EOF
017400        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
017500        PERFORM RAISE-ERROR
017600     END-IF.
017700
017800*
017900 CLOSE-TEST-CASES-FILE.
018000     CLOSE TCIN.
018100
018200     IF NOT TCIN-OK
018300        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
018400        PERFORM RAISE-ERROR
018500     END-IF.
018600
018700*
018800 EXECUTE-TEST-CASE.
018900     ADD 1                          TO TEST-CASE-CTR.
019000
019100     PERFORM WRITE-DDL-LINE-TO-ORIGFILE.
019200
019300     INITIALIZE TBL-DEFINITIONS.
019400     INITIALIZE MR.
019500     SET SIDE-IS-ORIGINAL           TO TRUE.
019600
019700     CALL CC-TABLE-PARSER USING WS-SIDE-SWITCH
019800                                TBL-DEFINITIONS
019900                                MR
020000              ON EXCEPTION PERFORM RAISE-CALL-ERROR
020100          NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
020200     END-CALL.
020300
020400*
020500 WRITE-DDL-LINE-TO-ORIGFILE.
020600     OPEN OUTPUT ORIGFILE.
020700
020800     IF NOT ORIGFILE-OK
020900        DISPLAY 'ORIGFILE OPEN ERROR - FS: ' ORIGFILE-FS
021000        PERFORM RAISE-ERROR
021100     END-IF.
021200
021300     MOVE TCIN-DDL-LINE             TO ORIGFILE-TEXT.
021400     WRITE ORIGFILE-REC.
021500     CLOSE ORIGFILE.
021600
021700*
021800 TEST-CASE-CHECK.
021900     SET TEST-CASE-FAILED           TO TRUE.
022000     MOVE SPACE                     TO WS-MISMATCH-LINE.
022100
022200     IF MR-OK AND TBL-DEF-TOT = 1
022300        MOVE TBL-COLUMN-COUNT (1)      TO WS-ACTUAL-COLUMN-COUNT
022400        IF TBL-COLUMN-COUNT (1) EQUAL TCIN-EXPECTED-COLUMN-COUNT
022500        AND COL-NAME (1, 1) EQUAL TCIN-EXPECTED-COL1-NAME
022600        AND COL-TYPE (1, 1) EQUAL TCIN-EXPECTED-COL1-TYPE
022700        AND COL-IS-PK (1, 1) EQUAL TCIN-EXPECTED-COL1-PK
022800        AND COL-IS-UNIQUE (1, 1) EQUAL TCIN-EXPECTED-COL1-UNIQUE
022900        AND COL-IS-NULLABLE (1, 1) EQUAL TCIN-EXPECTED-COL1-NULLABLE
023000           SET TEST-CASE-PASSED      TO TRUE
023100        ELSE
023200           STRING 'COLONNE=' DELIMITED BY SIZE
023300                  WS-ACTUAL-COLUMN-COUNT-X DELIMITED BY SIZE
023400                       INTO WS-MISMATCH-LINE
023500        END-IF
023600     ELSE
023700        MOVE 'TBL-DEF-TOT O MR DIVERSI DA ATTESO'
023800                                    TO WS-MISMATCH-LINE
023900     END-IF.
024000
024100     PERFORM SHOW-TEST-CASE-RESULT.
024200
024300*
024400 SHOW-TEST-CASE-RESULT.
024500     MOVE TEST-CASE-CTR              TO WS-TEST-CASE-CTR-DISP.
024600
024700     IF TEST-CASE-PASSED
024800        ADD 1                       TO TEST-CASE-PASSED-CTR
024900        DISPLAY '---> TEST CASE ' WS-TEST-CASE-CTR-TEXT
025000                ' -PASSED-'
025100     ELSE
025200        ADD 1                       TO TEST-CASE-FAILED-CTR
025300        DISPLAY ' '
025400        DISPLAY '!!-> TEST CASE ' WS-TEST-CASE-CTR-TEXT
025500                ' -FAILED- <-!!'
025600        DISPLAY TCIN-DESCRIPTION
025700        DISPLAY 'EXPECTED COL-1: ' TCIN-EXPECTED-COL1-NAME
025800                ' ' TCIN-EXPECTED-COL1-TYPE
025900        DISPLAY 'ACTUAL   COL-1: ' COL-NAME (1, 1)
026000                ' ' COL-TYPE (1, 1)
026100        DISPLAY 'DETTAGLIO MISMATCH: ' WS-MISMATCH-FIRST-WORD
026200        IF MR-RESULT NOT EQUAL ZERO
026300           DISPLAY 'AT POSITION: ' MR-POSITION
026400           DISPLAY 'DESCRIPTION: ' MR-DESCRIPTION
026500        END-IF
026600        DISPLAY ' '
026700     END-IF.
026800
026900*
027000 SHOW-STATISTICS.
027100     DISPLAY ' '.
027200     DISPLAY '************* TEST SUITE RECAP *************'.
027300     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
027400     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
027500     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
027600     DISPLAY '********************************************'.
027700     DISPLAY ' '.
027800
027900*
028000 RAISE-CALL-ERROR.
028100     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-TABLE-PARSER.
028200     PERFORM RAISE-ERROR.
028300
028400*
028500 RAISE-ERROR.
028600     MOVE 8                         TO RETURN-CODE.
028700     GOBACK.
